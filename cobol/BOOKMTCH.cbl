000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. BOOKMTCH.                                                    
000120 AUTHOR. R A HALVORSEN.                                                   
000130 INSTALLATION. GREENFIELD TRUST CO - SECURITIES OPERATIONS.               
000140 DATE-WRITTEN. 04/14/87.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY.  COMPANY CONFIDENTIAL - SECURITIES OPERATIONS USE ONLY.        
000170*    THIS PROGRAM AND THE ORDERS/TRADES FILES IT READS AND WRITES RH041487
000180*    ARE RESTRICTED TO SECURITIES OPERATIONS STAFF - THE SAME     RH041487
000190*    HANDLING RULE AS EVERY OTHER PROGRAM IN THE MKTSIM SUITE.    RH041487
000200******************************************************************        
000210*  PROGRAM......  BOOKMTCH                                                
000220*  SYSTEM.......  MKTSIM - MARKET SIMULATION BATCH                        
000230*  FUNCTION.....  READS THE ORDERS-FILE WRITTEN BY ORDGEN, ONE    RH041487
000240*                 INSTRUMENTS ORDERS IN ARRIVAL SEQUENCE, AND     RH041487
000250*                 RUNS THEM AGAINST A PRICE-TIME PRIORITY RESTING RH041487
000260*                 BOOK.  WRITES EVERY FILL TO TRADES-FILE AND,    RH041487
000270*                 AT END OF RUN, PRINTS THE RESIDUAL BOOK DEPTH   RH041487
000280*                 AND THE RUN TOTALS TO REPORT-FILE.              RH041487
000290*-----------------------------------------------------------------        
000300*  CHANGE LOG                                                             
000310*-----------------------------------------------------------------        
000320*  04/14/87  RAH  CR-1103  ORIGINAL CODING.                       RH041487
000330*  08/02/87  RAH  CR-1103  ADDED THE MARKET-ORDER ALL-OR-NOTHING  RH080287
000340*                 LIQUIDITY CHECK REQUESTED BY RISK MODELLING.    RH080287
000350*  03/21/89  JPK  PR-0460  RESTING TABLE INSERT WAS PLACING A NEW JPK03218
000360*                 ORDER AHEAD OF EQUAL-PRICED RESTING ORDERS -    JPK03218
000370*                 VIOLATED PRICE-TIME PRIORITY.  FIXED.           JPK03218
000380*  09/06/90  JPK  CR-1344  RAISED MAX RESTING TABLE SIZE TO MATCH JPK09069
000390*                 ORDGENS LARGER SIMULATION RUN SIZES.            JPK09069
000400*  06/11/91  MTD  PR-0560  FILL PRICE WAS TAKEN FROM THE INCOMING MTD06119
000410*                 ORDER, NOT THE RESTING ORDER - VIOLATED RULE    MTD06119
000420*                 M4 (PRICE IMPROVEMENT GOES TO THE AGGRESSOR).   MTD06119
000430*                 FIXED.                                          MTD06119
000440*  02/09/93  MTD  CR-1505  ADDED THE DEPTH REPORTS SUMMARY BLOCK  MTD02093
000450*                 (BEST BID, BEST ASK, MIDPRICE) PER RISK DESK    MTD02093
000460*                 REQUEST.                                        MTD02093
000470*  05/17/94  MTD  PR-0670  TICK VALIDATION USED A FLOATING BINARY MTD05174
000480*                 COMPARE AND REJECTED GOOD PRICES ON ROUNDING    MTD05174
000490*                 NOISE.  REWORKED AS AN EXACT INTEGER-CENTS      MTD05174
000500*                 REMAINDER TEST.                                 MTD05174
000510*  04/02/96  WJS  CR-1689  ADDED UPSI-0 TRACE SWITCH SO OPS CAN   WJS04029
000520*                 TURN ON THE RAW RECORD DUMPS ON REJECT/FILL     WJS04029
000530*                 WITHOUT A RECOMPILE.                            WJS04029
000540*  10/11/97  WJS  PR-0801  ASK-LADDER ON THE DEPTH REPORT WAS     WJS10119
000550*                 PRINTING BEST-TO-WORST - SPEC CALLS FOR WORST-  WJS10119
000560*                 TO-BEST (HIGHEST PRICE AT THE TOP).  FIXED BY   WJS10119
000570*                 COLLECTING THE TOP LEVELS THEN PRINTING THEM    WJS10119
000580*                 IN REVERSE.                                     WJS10119
000590*  12/03/98  WJS  Y2K-0093 ORD-TIMESTAMP AND TRD-TIMESTAMP ARE    WJS12039
000600*                 ALREADY FULL 4-DIGIT YEAR (9(14) YYYYMMDDHHMMSS)WJS12039
000610*                 - NO WINDOWING LOGIC REQUIRED.  REVIEWED AND    WJS12039
000620*                 SIGNED OFF FOR Y2K UNDER PROJECT 2000 AUDIT.    WJS12039
000630*  06/21/99  DCO  CR-1803  REPORT HEADING DATE NOW TAKEN FROM THE DCO06219
000640*                 FIRST ORDER READ INSTEAD OF A HARD-CODED PARM.  DCO06219
000650*  11/02/99  DCO  PR-0845  ORDER-ACCEPT-SWITCH, MATCH-LOOP-SWITCH DCO11029
000660*                 AND THE FIRST-ORDER-TIMESTAMP PAIR RECODED AS   DCO11029
000670*                 LEVEL-77 STANDALONE ITEMS PER SHOP STANDARD.    DCO11029
000680*  11/15/99  DCO  CR-1856  2010-VALIDATE-INSTRUMENT AND           DCO11159
000690*                 2050-VALIDATE-TICK RECODED WITH OLD-STYLE GO TO DCO11159
000700*                 REJECT EXITS INSTEAD OF RELYING ONLY ON IF -    DCO11159
000710*                 MATCHES THE REST OF THE SHOPS ERROR-PATH STYLE. DCO11159
000720*                 RESTING-TABLE SHIFT LOOPS (2250/2260) ALSO      DCO11159
000730*                 RECODED AS GO TO LOOPS INSIDE A PERFORM...THRU  DCO11159
000740*                 RANGE RATHER THAN PERFORM VARYING OF A ONE-LINE DCO11159
000750*                 PARAGRAPH.                                      DCO11159
000760*  12/20/99  DCO  PR-0849  THE REJECT DISPLAY IN 2000 NOW SHOWS   DCO12209
000770*                 WRK-REJECT-REASON SO OPS DOES NOT HAVE TO CROSS-DCO12209
000780*                 REFERENCE THE DISPLAY TEXT FROM 2015/2055/2060  DCO12209
000790*                 BY HAND WHEN SCANNING THE JOB LOG.              DCO12209
000800*  01/18/00  WJS  Y2K-0095 POST-ROLLOVER REVIEW - FIRST LIVE RUN  WJS01180
000810*                 OF 2000 CONFIRMED ORD-TIMESTAMP, TRD-TIMESTAMP  WJS01180
000820*                 AND FIRST-ORDER-TIMESTAMP ALL ROLLED TO 20000118WJS01180
000830*                 CLEAN - NO FOLLOW-UP REQUIRED.                  WJS01180
000840*  02/22/00  MTD  PR-0852  WRK-TRADE-VALUE AND TOTAL-TRADED-VALUE MTD02220
000850*                 WERE 9(12)V99 - TOO NARROW FOR THE FULL ORDER   MTD02220
000860*                 RECORD PRICE/AMOUNT CONTRACT WIDTH.  WIDENED TO MTD02220
000870*                 9(14)V99 PER RULE M8 - EXACT, NO TRUNCATION.    MTD02220
000880******************************************************************        
000890*-----------------------------------------------------------------RH041487
000900*    PARAGRAPH NUMBERING NOTE - 0XXX IS SETUP/HEADING, 2XXX IS    RH041487
000910*    THE MATCH ENGINE (UNIT 2), 3XXX IS THE DEPTH REPORT (UNIT 3).RH041487
000920*    THE GAP BETWEEN 0100 AND 2000 IS DELIBERATE - LEFT OPEN FOR  RH041487
000930*    A FUTURE 1XXX PRE-VALIDATION PASS IF ONE IS EVER NEEDED, THE RH041487
000940*    SAME WAY ORDGEN RESERVES 1XXX FOR ITS OWN DRAW LOGIC.        RH041487
000950*-----------------------------------------------------------------RH041487
000960 ENVIRONMENT DIVISION.                                                    
000970 CONFIGURATION SECTION.                                                   
000980 SOURCE-COMPUTER.  IBM-4381.                                              
000990 OBJECT-COMPUTER.  IBM-4381.                                              
001000*-----------------------------------------------------------------WJS04029
001010*    UPSI-0 IS THE TRACE SWITCH (CR-1689) - OPERATIONS FLIPS IT ONWJS04029
001020*    IN THE JCL WHEN A RUN NEEDS TO BE DIAGNOSED, OFF OTHERWISE.  WJS04029
001030*    TOP-OF-FORM IS THE USUAL CARRIAGE-CONTROL CHANNEL ALIAS FOR  WJS04029
001040*    THE REPORT-FILE PAGE-EJECT ON THE HEADING WRITE.             WJS04029
001050*-----------------------------------------------------------------WJS04029
001060 SPECIAL-NAMES.                                                           
001070     C01 IS TOP-OF-FORM                                                   
001080     UPSI-0 ON STATUS IS TRACE-MODE-ON                                    
001090            OFF STATUS IS TRACE-MODE-OFF.                                 
001100 INPUT-OUTPUT SECTION.                                                    
001110 FILE-CONTROL.                                                            
001120*-----------------------------------------------------------------RH041487
001130*    THREE FILES - INPUT FROM ORDGEN, OUTPUT THE FILLS, OUTPUT    RH041487
001140*    THE DEPTH REPORT.  ALL THREE ASSIGNED TO UPPERCASE LOGICAL   RH041487
001150*    NAMES - THE JCL RESOLVES THEM TO ACTUAL DATASETS, THIS       RH041487
001160*    PROGRAM NEVER SEES A PATH.                                   RH041487
001170*-----------------------------------------------------------------RH041487
001180     SELECT ORDERS-FILE ASSIGN TO ORDRSOUT                                
001190            ORGANIZATION IS LINE SEQUENTIAL.                              
001200                                                                          
001210     SELECT TRADES-FILE ASSIGN TO TRADEOUT                                
001220            ORGANIZATION IS LINE SEQUENTIAL.                              
001230                                                                          
001240     SELECT REPORT-FILE ASSIGN TO BOOKRPT                                 
001250            ORGANIZATION IS LINE SEQUENTIAL.                              
001260                                                                          
001270 DATA DIVISION.                                                           
001280 FILE SECTION.                                                            
001290*-----------------------------------------------------------------RH041487
001300*    ORDERS-FILE - THE FILE ORDGEN WROTE.  SAME 55-BYTE LAYOUT    RH041487
001310*    RE-CODED HERE - THE SHOP DOES NOT SHARE RECORD LAYOUTS       RH041487
001320*    ACROSS PROGRAMS VIA COPY.  9+4+8+1+1+7+9+14 = 53, PLUS THE   RH041487
001330*    2-BYTE FILLER PAD BELOW BRINGS IT TO THE FULL 55 - IF THIS   RH041487
001340*    EVER DRIFTS OUT OF STEP WITH ORDGENS OWN ORDER-REC, EVERY    RH041487
001350*    FIELD AFTER THE DRIFT POINT READS GARBAGE.                   RH041487
001360*-----------------------------------------------------------------RH041487
001370 FD  ORDERS-FILE.                                                         
001380*    END-OF-ORDERS-FILE DOES DOUBLE DUTY AS THE EOF SWITCH FOR    RH041487
001390*    THE WHOLE RUN - NO SEPARATE WORKING-STORAGE EOF FLAG NEEDED. RH041487
001400 01  ORDER-REC.                                                           
001410     88  END-OF-ORDERS-FILE      VALUE HIGH-VALUES.                       
001420*    ORD-ID IS THE KEY ORDGEN GENERATED - CARRIED THROUGH TO      RH041487
001430*    TRD-BUY-ORDER-ID/TRD-SELL-ORDER-ID ON A FILL.                RH041487
001440     02  ORD-ID                  PIC 9(9).                                
001450*    COUNTERPARTY IS CARRIED ON THE RESTING TABLES BUT NEVER      RH041487
001460*    PRINTED OR MATCHED ON - THE BOOK MATCHES ON PRICE/TIME ONLY. RH041487
001470     02  ORD-COUNTERPART-ID      PIC 9(4).                                
001480     02  ORD-INSTR-CODE          PIC X(8).                                
001490*    M1 ONLY APPLIES TO LIMIT-ORDER; M5 ONLY TO MARKET-ORDER -    RH041487
001500*    2000-PROCESS-ONE-ORDER TESTS THESE 88S TO ROUTE THE CHECK.   RH041487
001510     02  ORD-TYPE                PIC X(1).                                
001520         88  LIMIT-ORDER         VALUE "L".                               
001530         88  MARKET-ORDER        VALUE "M".                               
001540     02  ORD-SIDE                PIC X(1).                                
001550         88  BUY-ORDER           VALUE "B".                               
001560         88  SELL-ORDER          VALUE "S".                               
001570     02  ORD-AMOUNT              PIC 9(7).                                
001580*    ZONED, NOT PACKED - THE SHOP DOES NOT PACK MONEY IN THIS     RH041487
001590*    SUITE (SEE CHANGE LOG - NO COMP-3 ANYWHERE IN THIS PROGRAM). RH041487
001600     02  ORD-PRICE               PIC 9(7)V99.                             
001610*    FULL 4-DIGIT-YEAR TIMESTAMP - SEE THE Y2K-0093 LOG ENTRY.    WJS12039
001620     02  ORD-TIMESTAMP           PIC 9(14).                               
001630     02  FILLER                  PIC X(2).                                
001640                                                                          
001650*    FULL-RECORD DUMP VIEW - ONLY LIT UP BY DISPLAY WHEN UPSI-0   WJS04029
001660*    IS ON (SEE 2010/2050 BELOW).                                 WJS04029
001670 01  ORDER-REC-DUMP REDEFINES ORDER-REC.                                  
001680     02  ORR-RAW                 PIC X(55).                               
001690                                                                          
001700*-----------------------------------------------------------------RH041487
001710*    TRADES-FILE - ONE RECORD PER FILL, WRITTEN IN MATCH ORDER.   RH041487
001720*-----------------------------------------------------------------RH041487
001730 FD  TRADES-FILE.                                                         
001740 01  TRADE-REC.                                                           
001750*    BOTH SIDES OF THE TRADE ARE ORDGEN ORDER IDS - ONE OF THEM   RH041487
001760*    IS ALWAYS THE INCOMING (AGGRESSOR) ORDER, THE OTHER THE      RH041487
001770*    RESTING ORDER THAT WAS SITTING ON THE BOOK.                  RH041487
001780     02  TRD-BUY-ORDER-ID        PIC 9(9).                                
001790     02  TRD-SELL-ORDER-ID       PIC 9(9).                                
001800     02  TRD-INSTR-CODE          PIC X(8).                                
001810*    M4 - ALWAYS THE RESTING ORDERS PRICE, NEVER THE AGGRESSORS   MTD06119
001820*    (SEE THE PR-0560 LOG ENTRY - THIS WAS ONCE A BUG).           MTD06119
001830     02  TRD-PRICE               PIC 9(7)V99.                             
001840     02  TRD-AMOUNT              PIC 9(7).                                
001850     02  TRD-TIMESTAMP           PIC 9(14).                               
001860     02  FILLER                  PIC X(2).                                
001870                                                                          
001880*    TRADE-REC TOTALS 58 BYTES (9+9+8+9+7+14+2) - TRR-RAW MUST    WJS04029
001890*    BE THE SAME WIDTH OR THE REDEFINES IS MEANINGLESS.           WJS04029
001900 01  TRADE-REC-DUMP REDEFINES TRADE-REC.                                  
001910     02  TRR-RAW                 PIC X(58).                               
001920                                                                          
001930*-----------------------------------------------------------------MTD02093
001940*    REPORT-FILE - 80 COLUMN PRINT LINE, DEPTH LADDER + TOTALS.   MTD02093
001950*-----------------------------------------------------------------MTD02093
001960 FD  REPORT-FILE.                                                         
001970 01  PRINT-LINE                  PIC X(80).                               
001980                                                                          
001990 WORKING-STORAGE SECTION.                                                 
002000*-----------------------------------------------------------------RH041487
002010*    INSTRUMENT - THE SINGLE TRADEABLE INSTRUMENT FOR THIS RUN.   RH041487
002020*    OWN COPY - SAME REASON ORDER-REC IS RE-CODED ABOVE.          RH041487
002030*-----------------------------------------------------------------RH041487
002040 01  INSTRUMENT-DETAILS.                                                  
002050*    INSTR-CODE MUST MATCH THE CODE ORDGEN STAMPED ON EVERY       RH041487
002060*    ORDER IT WROTE - IF THE WRONG COPY OF THIS PROGRAM RUNS      RH041487
002070*    AGAINST THE WRONG ORDERS FILE, 2010 REJECTS EVERY RECORD.    RH041487
002080     02  INSTR-CODE              PIC X(8)  VALUE "GTCXM001".              
002090     02  INSTR-NAME               PIC X(30) VALUE                         
002100         "GREENFIELD MODEL PORTFOLIO UN".                                 
002110*    INSTR-IS-ACTIVE IS CARRIED FOR SYMMETRY WITH ORDGENS OWN     RH041487
002120*    COPY OF THIS GROUP BUT IS NOT TESTED ANYWHERE IN THIS        RH041487
002130*    PROGRAM - THE MATCHER TRUSTS THE ORDERS FILE IT IS GIVEN.    RH041487
002140     02  INSTR-ACTIVE             PIC X(1)  VALUE "Y".                    
002150         88  INSTR-IS-ACTIVE      VALUE "Y".                              
002160*    INSTR-TICK DRIVES THE M1 TEST IN 2050 - ONE CENT FOR THIS    MTD05174
002170*    INSTRUMENT, BUT KEPT AS A FIELD RATHER THAN A LITERAL SO A   MTD05174
002180*    FUTURE INSTRUMENT WITH A WIDER TICK DOES NOT NEED A RECOMPILEMTD05174
002190*    OF THE VALIDATION LOGIC ITSELF, ONLY THIS ONE VALUE.         MTD05174
002200     02  INSTR-TICK               PIC 9(1)V99 VALUE 0.01.                 
002210     02  FILLER                   PIC X(4).                               
002220                                                                          
002230*-----------------------------------------------------------------RH041487
002240*    BID-BOOK / ASK-BOOK - THE RESTING ORDER TABLES.  ENTRIES     RH041487
002250*    ARE HELD IN STRICT PRICE-TIME PRIORITY ORDER SO THE BEST     RH041487
002260*    ORDER ON EITHER SIDE IS ALWAYS SUBSCRIPT 1 (RULE M2).        RH041487
002270*    BIDS DESCEND BY PRICE, ASKS ASCEND; WITHIN A PRICE, ENTRIES  JPK03218
002280*    STAY IN ARRIVAL ORDER (PR-0460).  BID-SHIFT-IX/ASK-SHIFT-IX  JPK03218
002290*    ARE SEPARATE INDEXES FROM BID-IX/ASK-IX SO AN INSERTS        JPK03218
002300*    DOWNWARD SHIFT NEVER DISTURBS THE SEARCH INDEX STILL IN USE. JPK03218
002310*-----------------------------------------------------------------JPK03218
002320*    ALL THE SUBSCRIPTS AND COUNTS ON BOTH TABLES ARE COMP (OR    RH041487
002330*    INDEXED-BY, WHICH THE COMPILER ALREADY HOLDS BINARY) - A     RH041487
002340*    500-ENTRY TABLE GETS WALKED AND SHIFTED OFTEN ENOUGH IN A    RH041487
002350*    BUSY RUN THAT A ZONED SUBSCRIPT WOULD COST REAL CPU TIME.    RH041487
002360 01  BID-BOOK.                                                            
002370*    COUNT IS COMP - BUMPED/DECREMENTED ON EVERY INSERT AND       RH041487
002380*    REMOVE, NEVER DISPLAYED DIRECTLY.                            RH041487
002390     02  BID-ENTRY-COUNT          PIC S9(4) COMP VALUE +0.                
002400*    500-ENTRY CEILING RAISED FROM THE ORIGINAL 200 UNDER CR-1344 JPK09069
002410*    WHEN ORDGENS SIMULATION RUN SIZES GREW.                      JPK09069
002420     02  BID-ENTRY OCCURS 500 TIMES                                       
002430             INDEXED BY BID-IX, BID-SHIFT-IX.                             
002440         03  BID-ORD-ID            PIC 9(9).                              
002450         03  BID-COUNTERPARTY      PIC 9(4).                              
002460         03  BID-AMOUNT            PIC 9(7).                              
002470         03  BID-PRICE             PIC 9(7)V99.                           
002480         03  BID-TIMESTAMP         PIC 9(14).                             
002490     02  FILLER                   PIC X(4).                               
002500                                                                          
002510*    MIRROR OF BID-BOOK ABOVE, ASCENDING BY PRICE INSTEAD OF      RH041487
002520*    DESCENDING.                                                  RH041487
002530 01  ASK-BOOK.                                                            
002540     02  ASK-ENTRY-COUNT          PIC S9(4) COMP VALUE +0.                
002550     02  ASK-ENTRY OCCURS 500 TIMES                                       
002560             INDEXED BY ASK-IX, ASK-SHIFT-IX.                             
002570         03  ASK-ORD-ID            PIC 9(9).                              
002580         03  ASK-COUNTERPARTY      PIC 9(4).                              
002590         03  ASK-AMOUNT            PIC 9(7).                              
002600         03  ASK-PRICE             PIC 9(7)V99.                           
002610         03  ASK-TIMESTAMP         PIC 9(14).                             
002620     02  FILLER                   PIC X(4).                               
002630                                                                          
002640*-----------------------------------------------------------------DCO11029
002650*    FIRST-ORDER-TIMESTAMP - CAPTURED FROM THE FIRST ORDER READ   DCO06219
002660*    SO THE REPORT HEADING CAN CARRY A REAL BATCH DATE (CR-1803). DCO06219
002670*    STAND-ALONE PAIR, NOT PART OF A RECORD - RECODED AT LEVEL    DCO11029
002680*    77 (PR-0845), SAME REASONING AS ORDGENS ORDER-ID-WORK.       DCO11029
002690*-----------------------------------------------------------------DCO11029
002700 77  FIRST-ORDER-TIMESTAMP        PIC 9(14) VALUE 0.                      
002710*    THE REDEFINES GIVES 0100 A READY-MADE 8-DIGIT DATE FIELD     DCO06219
002720*    (FOT-DATE) WITHOUT AN UNSTRING OR A SUBSTRING REFERENCE -    DCO06219
002730*    FOT-TIME IS CARRIED FOR SYMMETRY BUT NEVER PRINTED.          DCO06219
002740 77  FIRST-ORDER-TS-PARTS REDEFINES FIRST-ORDER-TIMESTAMP.                
002750     02  FOT-DATE                 PIC 9(8).                               
002760     02  FOT-TIME                 PIC 9(6).                               
002770                                                                          
002780*-----------------------------------------------------------------DCO11029
002790*    ORDER-ACCEPT-SWITCH - REJECT FLAG, RESET FOR EACH ORDER.     RH041487
002800*    LEVEL 77 - A ONE-BYTE SWITCH IS NOT A RECORD (PR-0845); THE  DCO11029
002810*    88S BELOW ARE STILL LEGAL UNDER A 77, SAME AS UNDER A 01.    DCO11029
002820*-----------------------------------------------------------------DCO11029
002830 77  ORDER-ACCEPT-SWITCH          PIC X(1).                               
002840     88  ORDER-IS-ACCEPTED        VALUE "Y".                              
002850     88  ORDER-IS-REJECTED        VALUE "N".                              
002860                                                                          
002870*    MATCH-LOOP-SWITCH - SEPARATE FROM THE ACCEPT SWITCH ABOVE,   RH041487
002880*    CONTROLS ONLY 2100S PERFORM UNTIL - RESET EVERY TIME         RH041487
002890*    2100-RUN-MATCH-LOOP STARTS, NOT JUST ONCE AT PROGRAM START.  RH041487
002900 77  MATCH-LOOP-SWITCH            PIC X(1).                               
002910     88  MATCH-LOOP-DONE          VALUE "Y".                              
002920     88  MATCH-LOOP-NOT-DONE      VALUE "N".                              
002930                                                                          
002940*-----------------------------------------------------------------RH041487
002950*    WORK FIELDS FOR THE MATCH LOOP (RULES M1-M8).                RH041487
002960*-----------------------------------------------------------------RH041487
002970 01  MATCH-WORK-AREA.                                                     
002980*    WRK-REMAIN-AMT IS THE RUNNING BALANCE OF THE INCOMING ORDER  RH041487
002990*    STILL LOOKING FOR A FILL - SET ONCE IN 2100, WHITTLED DOWN   RH041487
003000*    BY EVERY FILL IN 2150/2160.                                  RH041487
003010     02  WRK-REMAIN-AMT           PIC 9(7).                               
003020     02  WRK-MATCH-AMT            PIC 9(7).                               
003030     02  WRK-AVAIL-QTY            PIC 9(9).                               
003040     02  WRK-TRADE-BUY-ID         PIC 9(9).                               
003050     02  WRK-TRADE-SELL-ID        PIC 9(9).                               
003060     02  WRK-TRADE-PRICE          PIC 9(7)V99.                            
003070     02  WRK-TRADE-AMOUNT         PIC 9(7).                               
003080     02  WRK-TRADE-VALUE          PIC 9(14)V99.                           
003090*    WRK-PRICE-CENTS/WRK-TICK-CENTS/WRK-TICK-QUOT/WRK-TICK-REM -  MTD05174
003100*    ALL COMP, ALL FEEDING THE EXACT INTEGER-CENTS DIVIDE IN      MTD05174
003110*    2050-VALIDATE-TICK (PR-0670).  NOTHING HERE IS DISPLAY -     MTD05174
003120*    THESE NEVER GO TO A REPORT OR FILE, ONLY TO THE COMPARE.     MTD05174
003130     02  WRK-PRICE-CENTS          PIC 9(9) COMP.                          
003140     02  WRK-TICK-CENTS           PIC 9(5) COMP.                          
003150     02  WRK-TICK-QUOT            PIC 9(9) COMP.                          
003160     02  WRK-TICK-REM             PIC 9(5) COMP.                          
003170     02  FILLER                   PIC X(4).                               
003180                                                                          
003190*-----------------------------------------------------------------DCO11159
003200*    WRK-REJECT-REASON - SHORT TAG MOVED AHEAD OF THE GO TO       DCO11159
003210*    REJECT EXITS BELOW SO ONE DISPLAY IN 2090 CAN NAME WHICH     DCO11159
003220*    RULE FAILED.  STAND-ALONE SCALAR - LEVEL 77.                 DCO11159
003230*-----------------------------------------------------------------DCO11159
003240 77  WRK-REJECT-REASON             PIC X(10) VALUE SPACES.                
003250                                                                          
003260*-----------------------------------------------------------------RH041487
003270*    NOTE ON M8 - MONEY ARITHMETIC.                               RH041487
003280*    EVERY PRICE FIELD IN THIS PROGRAM IS ZONED 9(N)V99 DISPLAY,  RH041487
003290*    NEVER COMP-3 - THIS SHOP DOES NOT PACK MONEY IN SECURITIES   RH041487
003300*    OPERATIONS, THOUGH OTHER DEPARTMENTS DO.  WRK-TRADE-         RH041487
003310*    VALUE IS COMPUTED FRESH FOR EACH FILL IN 2190 AND ADDED INTO RH041487
003320*    TOTAL-TRADED-VALUE WITH NO INTERMEDIATE ROUNDING - A PENNY   RH041487
003330*    DISCREPANCY IN THE RUN TOTALS WOULD BE A RECONCILIATION      RH041487
003340*    PROBLEM FOR THE BACK OFFICE, NOT SOMETHING THIS PROGRAM IS   RH041487
003350*    ALLOWED TO INTRODUCE.                                        RH041487
003360*-----------------------------------------------------------------RH041487
003370*-----------------------------------------------------------------MTD02093
003380*    REPORT WORK FIELDS - COLLECTED TOP LEVELS AND RUN TOTALS     MTD02093
003390*    (UNIT 3, RULES R1/R2).                                       MTD02093
003400*-----------------------------------------------------------------MTD02093
003410 01  REPORT-PARAMETERS.                                                   
003420*    RPT-DEPTH IS THE R1 DEPTH LIMIT - A COMPILE-TIME CONSTANT,   MTD02093
003430*    NOT READ FROM A PARM CARD, SINCE THE DESK HAS NEVER ASKED    MTD02093
003440*    FOR A DIFFERENT DEPTH THAN FIVE LEVELS A SIDE.               MTD02093
003450     02  RPT-DEPTH                PIC 9(2) VALUE 5.                       
003460     02  FILLER                   PIC X(4).                               
003470                                                                          
003480*    ASK-LEVEL-WORK - SCRATCH TABLE HOLDING THE TOP-N DISTINCT    MTD02093
003490*    ASK PRICES AND THEIR AGGREGATE QTY WHILE 3100 BUILDS THE     MTD02093
003500*    LADDER - SEPARATE FROM THE LIVE ASK-BOOK ABOVE SO PRINTING   MTD02093
003510*    THE REPORT NEVER DISTURBS THE RESTING TABLE.                 MTD02093
003520 01  ASK-LEVEL-WORK.                                                      
003530     02  ASK-LEVEL-COUNT          PIC S9(4) COMP VALUE +0.                
003540     02  ASK-LEVEL-ENTRY OCCURS 20 TIMES INDEXED BY ALV-IX.               
003550         03  ALV-PRICE             PIC 9(7)V99.                           
003560         03  ALV-QTY               PIC 9(9).                              
003570     02  FILLER                   PIC X(4).                               
003580                                                                          
003590 01  BID-LEVEL-WORK.                                                      
003600     02  BID-LEVEL-COUNT          PIC S9(4) COMP VALUE +0.                
003610     02  BID-LEVEL-ENTRY OCCURS 20 TIMES INDEXED BY BLV-IX.               
003620         03  BLV-PRICE             PIC 9(7)V99.                           
003630         03  BLV-QTY               PIC 9(9).                              
003640     02  FILLER                   PIC X(4).                               
003650                                                                          
003660*    RUN-TOTALS - PRINTED BY 3900 AT END OF RUN, NOTHING ELSE     RH041487
003670*    READS THESE.  ALL COMP EXCEPT THE MONEY FIELD BELOW, WHICH   RH041487
003680*    STAYS ZONED LIKE EVERY OTHER AMOUNT IN THIS PROGRAM.         RH041487
003690 01  RUN-TOTALS.                                                          
003700     02  ORDERS-READ-CT           PIC S9(7) COMP VALUE +0.                
003710     02  ORDERS-REJECTED-CT       PIC S9(7) COMP VALUE +0.                
003720     02  TRADES-WRITTEN-CT        PIC S9(7) COMP VALUE +0.                
003730     02  TOTAL-TRADED-QTY         PIC S9(9) COMP VALUE +0.                
003740     02  TOTAL-TRADED-VALUE       PIC 9(14)V99 VALUE 0.                   
003750     02  FILLER                   PIC X(4).                               
003760                                                                          
003770*-----------------------------------------------------------------MTD02093
003780*    PRINT LINE LAYOUTS.                                          MTD02093
003790*-----------------------------------------------------------------MTD02093
003800*    LINE 1 - PROGRAM TITLE PLUS WHICH INSTRUMENT THIS RUN IS FOR.MTD02093
003810 01  REPORT-HEADING-LINE1.                                                
003820     02  FILLER                   PIC X(16) VALUE                         
003830         "BOOKMTCH - DEPTH".                                              
003840     02  FILLER                   PIC X(8)  VALUE " REPORT ".             
003850     02  RH1-INSTR-CODE           PIC X(8).                               
003860     02  FILLER                   PIC X(1)  VALUE SPACE.                  
003870     02  RH1-INSTR-NAME           PIC X(30).                              
003880     02  FILLER                   PIC X(17) VALUE SPACES.                 
003890                                                                          
003900*    LINE 2 - RH2-DATE COMES FROM FOT-DATE (CR-1803), NOT TODAYS  DCO06219
003910*    SYSTEM DATE, SO A RERUN OF AN OLD ORDERS FILE STILL HEADS    DCO06219
003920*    WITH THE BATCHS OWN DATE.                                    DCO06219
003930 01  REPORT-HEADING-LINE2.                                                
003940     02  FILLER                   PIC X(13) VALUE                         
003950         "REPORT DATE: ".                                                 
003960     02  RH2-DATE                 PIC 9(8).                               
003970     02  FILLER                   PIC X(9)  VALUE "  DEPTH: ".            
003980     02  RH2-DEPTH                PIC Z9.                                 
003990     02  FILLER                   PIC X(48) VALUE SPACES.                 
004000                                                                          
004010*    ONE DETAIL LINE PER PRICE LEVEL, EITHER SIDE - PRN-SIDE      MTD02093
004020*    CARRIES "BID" OR "ASK" SO THE TWO LADDERS CAN SHARE ONE      MTD02093
004030*    LAYOUT AND ONE WRITE PARAGRAPH SHAPE.                        MTD02093
004040*    FOUR SPACE GAPS AND A 54-BYTE TRAILING FILLER KEEP THE LINE  MTD02093
004050*    AT THE SHOPS STANDARD 80-COLUMN PRINT WIDTH.                 MTD02093
004060 01  DEPTH-DETAIL-LINE.                                                   
004070     02  PRN-SIDE                 PIC X(3).                               
004080     02  FILLER                   PIC X(2)  VALUE SPACES.                 
004090     02  PRN-PRICE                PIC ZZZ,ZZ9.99.                         
004100     02  FILLER                   PIC X(2)  VALUE SPACES.                 
004110     02  PRN-QTY                  PIC Z,ZZZ,ZZ9.                          
004120     02  FILLER                   PIC X(54) VALUE SPACES.                 
004130                                                                          
004140*    PRINTED ONLY WHEN NEITHER SIDE HAS ANYTHING RESTING - SEE    MTD02093
004150*    3000S GUARD IF.                                              MTD02093
004160 01  EMPTY-BOOK-LINE.                                                     
004170     02  FILLER                   PIC X(20) VALUE                         
004180         "ORDER BOOK IS EMPTY".                                           
004190     02  FILLER                   PIC X(60) VALUE SPACES.                 
004200                                                                          
004210*    RUN-TOTALS SUMMARY BLOCK - ONE LINE PER FIGURE, PRINTED IN   MTD02093
004220*    A FIXED ORDER BY 3900 REGARDLESS OF HOW MANY DEPTH LINES     MTD02093
004230*    CAME BEFORE IT.                                              MTD02093
004240 01  SUMMARY-READ-LINE.                                                   
004250     02  FILLER                   PIC X(20) VALUE                         
004260         "ORDERS READ........ ".                                          
004270     02  PRN-ORDERS-READ          PIC ZZZ,ZZ9.                            
004280     02  FILLER                   PIC X(51) VALUE SPACES.                 
004290                                                                          
004300 01  SUMMARY-REJECTED-LINE.                                               
004310     02  FILLER                   PIC X(20) VALUE                         
004320         "ORDERS REJECTED.... ".                                          
004330     02  PRN-ORDERS-REJECTED      PIC ZZZ,ZZ9.                            
004340     02  FILLER                   PIC X(51) VALUE SPACES.                 
004350                                                                          
004360 01  SUMMARY-TRADES-LINE.                                                 
004370     02  FILLER                   PIC X(20) VALUE                         
004380         "TRADES WRITTEN..... ".                                          
004390     02  PRN-TRADES-WRITTEN       PIC ZZZ,ZZ9.                            
004400     02  FILLER                   PIC X(51) VALUE SPACES.                 
004410                                                                          
004420 01  SUMMARY-QTY-LINE.                                                    
004430     02  FILLER                   PIC X(20) VALUE                         
004440         "TOTAL TRADED QTY... ".                                          
004450     02  PRN-TOTAL-QTY            PIC ZZ,ZZZ,ZZ9.                         
004460     02  FILLER                   PIC X(49) VALUE SPACES.                 
004470                                                                          
004480 01  SUMMARY-VALUE-LINE.                                                  
004490     02  FILLER                   PIC X(20) VALUE                         
004500         "TOTAL TRADED VALUE. ".                                          
004510     02  PRN-TOTAL-VALUE          PIC Z(13)9.99.                          
004520     02  FILLER                   PIC X(43) VALUE SPACES.                 
004530                                                                          
004540*    BEST BID/ASK/MIDPRICE LINES - ONLY WRITTEN WHEN BOTH SIDES   MTD02093
004550*    OF THE BOOK HAVE SOMETHING RESTING AT END OF RUN (CR-1505).  MTD02093
004560 01  SUMMARY-BEST-BID-LINE.                                               
004570     02  FILLER                   PIC X(20) VALUE                         
004580         "BEST BID........... ".                                          
004590     02  PRN-BEST-BID             PIC ZZZ,ZZ9.99.                         
004600     02  FILLER                   PIC X(49) VALUE SPACES.                 
004610                                                                          
004620 01  SUMMARY-BEST-ASK-LINE.                                               
004630     02  FILLER                   PIC X(20) VALUE                         
004640         "BEST ASK........... ".                                          
004650     02  PRN-BEST-ASK             PIC ZZZ,ZZ9.99.                         
004660     02  FILLER                   PIC X(49) VALUE SPACES.                 
004670                                                                          
004680 01  SUMMARY-MID-LINE.                                                    
004690     02  FILLER                   PIC X(20) VALUE                         
004700         "MIDPRICE........... ".                                          
004710     02  PRN-MIDPRICE             PIC ZZZ,ZZ9.99.                         
004720     02  FILLER                   PIC X(49) VALUE SPACES.                 
004730                                                                          
004740*    MIDPRICE WORK FIELD - STAND-ALONE SCALAR, LEVEL 77, HOLDS    DCO11029
004750*    THE COMPUTE RESULT BEFORE IT IS MOVED TO THE EDITED PRINT    DCO11029
004760*    FIELD ABOVE (EDITED PICTURES CANNOT BE A COMPUTE TARGET).    DCO11029
004770 77  WRK-MIDPRICE-RAW             PIC 9(8)V99.                            
004780                                                                          
004790 PROCEDURE DIVISION.                                                      
004800*-----------------------------------------------------------------RH041487
004810*    BATCH FLOW UNIT 2 STEP-IN / UNIT 3 - READ, MATCH, REPORT.    RH041487
004820*    ONE PASS OVER ORDERS-FILE, ARRIVAL-ORDERED BY ORDGEN, SO NO  RH041487
004830*    SORT STEP IS NEEDED AHEAD OF THIS PROGRAM.                   RH041487
004840*-----------------------------------------------------------------RH041487
004850*-----------------------------------------------------------------DCO11159
004860*    NOTE ON THE CR-1856 RECODING -                               DCO11159
004870*    2010, 2050, 2250 AND 2260 NOW USE GO TO EXIT PARAGRAPHS AND  DCO11159
004880*    PERFORM...THRU RANGES RATHER THAN A PLAIN IF OR A PERFORM    DCO11159
004890*    VARYING OF A ONE-LINE PARAGRAPH.  THIS MATCHES HOW THE REST  DCO11159
004900*    OF THE SHOPS OLDER SUITES HANDLE A HARD REJECT OR A TABLE    DCO11159
004910*    SHIFT LOOP, AND WAS BROUGHT OVER HERE SO A MAINTAINER WHO    DCO11159
004920*    LEARNED THE PATTERN ELSEWHERE RECOGNISES IT ON SIGHT.  EACH  DCO11159
004930*    RANGES EXIT PARAGRAPH IS A BARE EXIT STATEMENT - IT CARRIES  DCO11159
004940*    NO LOGIC OF ITS OWN, IT ONLY MARKS WHERE THE PERFORM RANGE   DCO11159
004950*    ENDS SO A FALL-THROUGH OR A GO TO ALWAYS LANDS SOMEWHERE     DCO11159
004960*    SAFE.                                                        DCO11159
004970*-----------------------------------------------------------------DCO11159
004980 0000-BEGIN.                                                              
004990     OPEN INPUT ORDERS-FILE                                               
005000     OPEN OUTPUT TRADES-FILE                                              
005010     OPEN OUTPUT REPORT-FILE                                              
005020     SET ORDER-IS-ACCEPTED TO TRUE                                        
005030     READ ORDERS-FILE                                                     
005040         AT END SET END-OF-ORDERS-FILE TO TRUE                            
005050     END-READ                                                             
005060*    FIRST-ORDER-TIMESTAMP ONLY EVER GETS SET HERE, ONCE, FROM    DCO06219
005070*    THE FIRST RECORD IN THE FILE - IT FEEDS THE REPORT HEADINGS  DCO06219
005080*    DATE IN 0100 BELOW AND IS NEVER TOUCHED AGAIN.               DCO06219
005090     IF NOT END-OF-ORDERS-FILE                                            
005100         MOVE ORD-TIMESTAMP TO FIRST-ORDER-TIMESTAMP                      
005110     END-IF                                                               
005120     PERFORM 0100-PRINT-REPORT-HEADING                                    
005130     PERFORM 2000-PROCESS-ONE-ORDER UNTIL END-OF-ORDERS-FILE              
005140     PERFORM 3000-PRINT-DEPTH-REPORT                                      
005150     CLOSE ORDERS-FILE, TRADES-FILE, REPORT-FILE                          
005160*    ONE-LINE SANITY DISPLAYS FOR THE OPERATOR - NOT A SUBSTITUTE RH041487
005170*    FOR THE REPORT-FILE TOTALS, JUST A QUICK EYE-CHECK ON THE    RH041487
005180*    CONSOLE BEFORE THE REPORT IS PICKED UP.                      RH041487
005190     DISPLAY "BOOKMTCH - ORDERS READ " ORDERS-READ-CT                     
005200     DISPLAY "BOOKMTCH - TRADES WRITTEN " TRADES-WRITTEN-CT               
005210     STOP RUN.                                                            
005220                                                                          
005230*-----------------------------------------------------------------MTD02093
005240*    UNIT 3 STEP 4 PREP - HEADING IS PRINTED AHEAD OF THE MATCH   MTD02093
005250*    LOOP, AS THE SHOPS OTHER CONTROL-BREAK REPORTS DO, SO THE    MTD02093
005260*    OPERATOR SEES A HEADING EVEN ON A ZERO-ORDER RUN.            MTD02093
005270*-----------------------------------------------------------------MTD02093
005280*    WRITTEN ONCE, BEFORE THE MATCH LOOP EVER RUNS - IF THE RUN   MTD02093
005290*    HAS ZERO ORDERS THE HEADING STILL PRINTS (FIRST-ORDER-       MTD02093
005300*    TIMESTAMP STAYS AT ITS VALUE 0 DEFAULT IN THAT CASE, SO THE  MTD02093
005310*    DATE LINE SHOWS ZEROES - OPS READS THAT AS NOTHING CAME IN.  MTD02093
005320 0100-PRINT-REPORT-HEADING.                                               
005330     MOVE INSTR-CODE TO RH1-INSTR-CODE                                    
005340     MOVE INSTR-NAME TO RH1-INSTR-NAME                                    
005350     WRITE PRINT-LINE FROM REPORT-HEADING-LINE1                           
005360         AFTER ADVANCING TOP-OF-FORM                                      
005370     MOVE FOT-DATE TO RH2-DATE                                            
005380     MOVE RPT-DEPTH TO RH2-DEPTH                                          
005390     WRITE PRINT-LINE FROM REPORT-HEADING-LINE2                           
005400         AFTER ADVANCING 1 LINE.                                          
005410                                                                          
005420*-----------------------------------------------------------------RH041487
005430*    BATCH FLOW UNIT 2 STEPS 1-6, ONE INCOMING ORDER.  ACCEPT/    RH041487
005440*    REJECT IS DECIDED FIRST (STEPS 1-3), THEN THE MATCH LOOP     RH041487
005450*    RUNS (STEP 4), THEN ANY LEFTOVER LIMIT AMOUNT RESTS (STEP 5);RH041487
005460*    TOTALS ARE FOLDED INTO 2190-WRITE-TRADE (STEP 6) RATHER THAN RH041487
005470*    BROKEN OUT AS ITS OWN PARAGRAPH.                             RH041487
005480*-----------------------------------------------------------------RH041487
005490 2000-PROCESS-ONE-ORDER.                                                  
005500*    RESET THE ACCEPT/REJECT SWITCH FOR EVERY NEW ORDER BEFORE    RH041487
005510*    RUNNING ANY OF THE VALIDATION PARAGRAPHS BELOW - OTHERWISE   RH041487
005520*    A REJECT ON ONE ORDER WOULD BLEED INTO THE NEXT.             RH041487
005530     ADD 1 TO ORDERS-READ-CT                                              
005540     SET ORDER-IS-ACCEPTED TO TRUE                                        
005550*    2010 AND 2050 ARE NOW PERFORM...THRU RANGES (CR-1856) SO     DCO11159
005560*    THEIR GO TO REJECT EXITS ALWAYS LAND BACK HERE AT THE RIGHT  DCO11159
005570*    BOUNDARY NO MATTER WHICH PATH FIRED INSIDE THEM.             DCO11159
005580     PERFORM 2010-VALIDATE-INSTRUMENT THRU                                
005590         2019-VALIDATE-INSTRUMENT-EXIT                                    
005600     IF ORDER-IS-ACCEPTED AND LIMIT-ORDER                                 
005610         PERFORM 2050-VALIDATE-TICK THRU 2059-VALIDATE-TICK-EXIT          
005620     END-IF                                                               
005630     IF ORDER-IS-ACCEPTED AND MARKET-ORDER                                
005640         PERFORM 2060-CHECK-MARKET-LIQUIDITY                              
005650     END-IF                                                               
005660     IF ORDER-IS-ACCEPTED                                                 
005670         PERFORM 2100-RUN-MATCH-LOOP                                      
005680         IF LIMIT-ORDER AND WRK-REMAIN-AMT > 0                            
005690             PERFORM 2500-REST-REMAINDER                                  
005700         END-IF                                                           
005710     ELSE                                                                 
005720         ADD 1 TO ORDERS-REJECTED-CT                                      
005730*        WRK-REJECT-REASON WAS SET BY WHICHEVER GO TO EXIT FIRED -DCO11159
005740*        GOOD FOR A QUICK DISPLAY IF OPS ASKS WHY A RUNS REJECT   DCO11159
005750*        COUNT LOOKS HIGH.                                        DCO11159
005760         IF TRACE-MODE-ON                                                 
005770             DISPLAY "BOOKMTCH - REJECT REASON " WRK-REJECT-REASON        
005780         END-IF                                                           
005790     END-IF                                                               
005800*    READ-AHEAD LOOP CONTROL - THE NEXT RECORD IS FETCHED HERE,   RH041487
005810*    AT THE BOTTOM OF THIS PARAGRAPH, SO 0000-BEGINS PERFORM      RH041487
005820*    UNTIL END-OF-ORDERS-FILE SEES THE EOF FLAG THE MOMENT IT     RH041487
005830*    IS SET AND DOES NOT CALL THIS PARAGRAPH ONE EXTRA TIME ON    RH041487
005840*    A PHANTOM LAST RECORD.                                       RH041487
005850     READ ORDERS-FILE                                                     
005860         AT END SET END-OF-ORDERS-FILE TO TRUE                            
005870     END-READ.                                                            
005880                                                                          
005890*-----------------------------------------------------------------DCO11159
005900*    M7 - INSTRUMENT GUARD.  RECODED UNDER CR-1856 WITH AN OLD-   DCO11159
005910*    STYLE GO TO REJECT EXIT INSTEAD OF A PLAIN IF - MATCHES THE  DCO11159
005920*    ERROR-PATH STYLE THE REST OF THE SHOP USES FOR A HARD REJECT.DCO11159
005930*    PERFORMED AS 2010 THRU 2019-VALIDATE-INSTRUMENT-EXIT SO THE  DCO11159
005940*    GOOD PATH (NO GO TO TAKEN) STILL FALLS THROUGH 2015 HARMLESS.DCO11159
005950*-----------------------------------------------------------------DCO11159
005960 2010-VALIDATE-INSTRUMENT.                                                
005970     IF ORD-INSTR-CODE NOT = INSTR-CODE                                   
005980         MOVE "INSTRUMENT" TO WRK-REJECT-REASON                           
005990         GO TO 2015-REJECT-INSTRUMENT                                     
006000     END-IF                                                               
006010*    GOOD ORDER - SKIP THE REJECT PARAGRAPH ENTIRELY AND DROP     DCO11159
006020*    STRAIGHT OUT AT THE RANGES EXIT POINT.                       DCO11159
006030     GO TO 2019-VALIDATE-INSTRUMENT-EXIT.                                 
006040                                                                          
006050 2015-REJECT-INSTRUMENT.                                                  
006060     SET ORDER-IS-REJECTED TO TRUE                                        
006070     DISPLAY "BOOKMTCH - REJECT (INSTRUMENT) ORDER " ORD-ID               
006080     IF TRACE-MODE-ON                                                     
006090         DISPLAY "BOOKMTCH - REJECT DUMP " ORR-RAW                        
006100     END-IF.                                                              
006110                                                                          
006120*    SHARED FALL-THROUGH POINT FOR THE PERFORM RANGE ABOVE - NO   DCO11159
006130*    CODE OF ITS OWN, JUST MARKS WHERE THE RANGE ENDS.            DCO11159
006140 2019-VALIDATE-INSTRUMENT-EXIT.                                           
006150     EXIT.                                                                
006160                                                                          
006170*-----------------------------------------------------------------DCO11159
006180*    M1 - TICK VALIDATION, EXACT INTEGER-CENTS REMAINDER TEST     MTD05174
006190*    (PR-0670 - NO FLOATING COMPARE).  SAME GO TO REJECT-EXIT     DCO11159
006200*    SHAPE AS 2010 ABOVE, RECODED UNDER CR-1856.                  DCO11159
006210*-----------------------------------------------------------------DCO11159
006220 2050-VALIDATE-TICK.                                                      
006230     COMPUTE WRK-PRICE-CENTS = ORD-PRICE * 100                            
006240     COMPUTE WRK-TICK-CENTS = INSTR-TICK * 100                            
006250     DIVIDE WRK-PRICE-CENTS BY WRK-TICK-CENTS                             
006260         GIVING WRK-TICK-QUOT REMAINDER WRK-TICK-REM                      
006270     IF WRK-TICK-REM NOT = 0                                              
006280         MOVE "TICK" TO WRK-REJECT-REASON                                 
006290         GO TO 2055-REJECT-TICK                                           
006300     END-IF                                                               
006310     GO TO 2059-VALIDATE-TICK-EXIT.                                       
006320                                                                          
006330 2055-REJECT-TICK.                                                        
006340     SET ORDER-IS-REJECTED TO TRUE                                        
006350     DISPLAY "BOOKMTCH - REJECT (TICK) ORDER " ORD-ID                     
006360     IF TRACE-MODE-ON                                                     
006370         DISPLAY "BOOKMTCH - REJECT DUMP " ORR-RAW                        
006380     END-IF.                                                              
006390                                                                          
006400 2059-VALIDATE-TICK-EXIT.                                                 
006410     EXIT.                                                                
006420                                                                          
006430*-----------------------------------------------------------------RH080287
006440*    M5 - MARKET-ORDER ALL-OR-NOTHING LIQUIDITY CHECK, EVALUATED  RH080287
006450*    BEFORE ANY FILLS - RISK MODELLING DOES NOT WANT A MARKET     RH080287
006460*    ORDER PARTIALLY FILLED AND THE REST LEFT WITH NOWHERE TO     RH080287
006470*    REST (MARKET ORDERS NEVER GO ON THE BOOK).                   RH080287
006480*-----------------------------------------------------------------RH080287
006490*    M5 ONLY RUNS FOR A MARKET ORDER (2000 GATES THE PERFORM ON   RH080287
006500*    MARKET-ORDER) - A LIMIT ORDER IS ALLOWED TO REST PARTIALLY   RH080287
006510*    FILLED (M6), SO IT NEVER NEEDS THIS ALL-OR-NOTHING CHECK.    RH080287
006520 2060-CHECK-MARKET-LIQUIDITY.                                             
006530     MOVE 0 TO WRK-AVAIL-QTY                                              
006540     IF BUY-ORDER                                                         
006550         PERFORM 2065-ADD-ASK-QTY                                         
006560             VARYING ASK-IX FROM 1 BY 1                                   
006570             UNTIL ASK-IX > ASK-ENTRY-COUNT                               
006580     ELSE                                                                 
006590         PERFORM 2066-ADD-BID-QTY                                         
006600             VARYING BID-IX FROM 1 BY 1                                   
006610             UNTIL BID-IX > BID-ENTRY-COUNT                               
006620     END-IF                                                               
006630     IF WRK-AVAIL-QTY < ORD-AMOUNT                                        
006640         SET ORDER-IS-REJECTED TO TRUE                                    
006650         MOVE "LIQUIDITY" TO WRK-REJECT-REASON                            
006660         DISPLAY "BOOKMTCH - REJECT (LIQUIDITY) ORDER " ORD-ID            
006670     END-IF.                                                              
006680                                                                          
006690*    ONE-LINE ACCUMULATOR PARAGRAPHS - LEFT AS PLAIN PERFORM      RH080287
006700*    VARYING, NOT RECODED TO GO TO, BECAUSE THEY WALK THE WHOLE   RH080287
006710*    TABLE EVERY TIME WITH NO EARLY-EXIT CONDITION TO BRANCH ON.  RH080287
006720*    SUMS THE FULL ASK SIDE REGARDLESS OF PRICE - AN ALL-OR-      RH080287
006730*    NOTHING MARKET BUY ONLY CARES WHETHER TOTAL QTY IS ENOUGH.   RH080287
006740 2065-ADD-ASK-QTY.                                                        
006750     ADD ASK-AMOUNT(ASK-IX) TO WRK-AVAIL-QTY.                             
006760                                                                          
006770*    MIRROR OF 2065 ABOVE FOR A MARKET SELL AGAINST THE BID SIDE. RH080287
006780 2066-ADD-BID-QTY.                                                        
006790     ADD BID-AMOUNT(BID-IX) TO WRK-AVAIL-QTY.                             
006800                                                                          
006810*-----------------------------------------------------------------RH041487
006820*    UNIT 2 STEP 4 - THE MATCH LOOP (RULES M2/M3/M4).  RUNS UNTIL RH041487
006830*    THE INCOMING ORDER IS FULLY FILLED OR THE BOOK CAN NO LONGER RH041487
006840*    CROSS IT (M3) - THE STOP TESTS LIVE IN 2110S EVALUATE.       RH041487
006850*-----------------------------------------------------------------RH041487
006860 2100-RUN-MATCH-LOOP.                                                     
006870*    RESET THE LOOP SWITCH EVERY TIME - THIS PARAGRAPH RUNS ONCE  RH041487
006880*    PER ACCEPTED ORDER, SO THE SWITCH FROM THE PREVIOUS ORDER    RH041487
006890*    MUST NOT CARRY FORWARD.                                      RH041487
006900     MOVE ORD-AMOUNT TO WRK-REMAIN-AMT                                    
006910     SET MATCH-LOOP-NOT-DONE TO TRUE                                      
006920     PERFORM 2110-MATCH-ONE-LEVEL UNTIL MATCH-LOOP-DONE.                  
006930                                                                          
006940*    M2/M3 - BEST ORDER ON EITHER SIDE IS ALWAYS SUBSCRIPT 1      RH041487
006950*    (PRICE-TIME PRIORITY IS MAINTAINED ON INSERT, NOT ON READ),  RH041487
006960*    SO THE CROSSING TEST ONLY EVER LOOKS AT ENTRY 1.             RH041487
006970*    THE EVALUATE BELOW TESTS THE STOP CONDITIONS BEFORE EVER     RH041487
006980*    TESTING WHICH SIDE TO FILL AGAINST - REMAIN-AMT = 0 AND AN   RH041487
006990*    EMPTY OPPOSITE BOOK ARE CHECKED FIRST SO A MARKET ORDER WITH RH041487
007000*    NOTHING LEFT TO MATCH NEVER FALLS INTO THE WHEN OTHER BRANCH RH041487
007010*    AND TRIES TO FILL AGAINST AN EMPTY TABLE ENTRY.              RH041487
007020 2110-MATCH-ONE-LEVEL.                                                    
007030     EVALUATE TRUE                                                        
007040         WHEN WRK-REMAIN-AMT = 0                                          
007050             SET MATCH-LOOP-DONE TO TRUE                                  
007060         WHEN BUY-ORDER AND ASK-ENTRY-COUNT = 0                           
007070             SET MATCH-LOOP-DONE TO TRUE                                  
007080         WHEN SELL-ORDER AND BID-ENTRY-COUNT = 0                          
007090             SET MATCH-LOOP-DONE TO TRUE                                  
007100         WHEN BUY-ORDER AND LIMIT-ORDER                                   
007110                 AND ASK-PRICE(1) > ORD-PRICE                             
007120             SET MATCH-LOOP-DONE TO TRUE                                  
007130         WHEN SELL-ORDER AND LIMIT-ORDER                                  
007140                 AND BID-PRICE(1) < ORD-PRICE                             
007150             SET MATCH-LOOP-DONE TO TRUE                                  
007160         WHEN BUY-ORDER                                                   
007170             PERFORM 2150-FILL-AGAINST-ASK                                
007180         WHEN OTHER                                                       
007190             PERFORM 2160-FILL-AGAINST-BID                                
007200     END-EVALUATE.                                                        
007210                                                                          
007220*-----------------------------------------------------------------MTD06119
007230*    M4 - FILL EXECUTES AT THE RESTING (ASK) ORDERS PRICE         MTD06119
007240*    (PR-0560 - NOT THE INCOMING ORDERS PRICE - A PRICE           MTD06119
007250*    IMPROVEMENT ALWAYS GOES TO THE AGGRESSOR, NEVER THE BOOK).   MTD06119
007260*-----------------------------------------------------------------MTD06119
007270*    THE INCOMING ORDER IS A BUY, SO IT FILLS AGAINST THE BEST    RH041487
007280*    RESTING ASK.  WRK-MATCH-AMT IS WHICHEVER OF THE TWO SIDES    RH041487
007290*    IS SMALLER - THAT SIDE IS FULLY CONSUMED, THE OTHER SIDE     RH041487
007300*    KEEPS ITS REMAINDER FOR THE NEXT PASS OF THE MATCH LOOP.     RH041487
007310 2150-FILL-AGAINST-ASK.                                                   
007320     IF WRK-REMAIN-AMT < ASK-AMOUNT(1)                                    
007330         MOVE WRK-REMAIN-AMT TO WRK-MATCH-AMT                             
007340     ELSE                                                                 
007350         MOVE ASK-AMOUNT(1) TO WRK-MATCH-AMT                              
007360     END-IF                                                               
007370     MOVE ORD-ID         TO WRK-TRADE-BUY-ID                              
007380     MOVE ASK-ORD-ID(1)  TO WRK-TRADE-SELL-ID                             
007390     MOVE ASK-PRICE(1)   TO WRK-TRADE-PRICE                               
007400     MOVE WRK-MATCH-AMT  TO WRK-TRADE-AMOUNT                              
007410     PERFORM 2190-WRITE-TRADE                                             
007420     SUBTRACT WRK-MATCH-AMT FROM WRK-REMAIN-AMT                           
007430     SUBTRACT WRK-MATCH-AMT FROM ASK-AMOUNT(1)                            
007440*    ENTRY 1 IS FULLY FILLED - PULL IT OFF THE TABLE (2250).      RH041487
007450     IF ASK-AMOUNT(1) = 0                                                 
007460         PERFORM 2250-REMOVE-BEST-ASK THRU 2259-REMOVE-ASK-EXIT           
007470     END-IF.                                                              
007480                                                                          
007490*    MIRROR OF 2150 ABOVE FOR AN INCOMING SELL AGAINST THE BEST   RH041487
007500*    RESTING BID.                                                 RH041487
007510 2160-FILL-AGAINST-BID.                                                   
007520     IF WRK-REMAIN-AMT < BID-AMOUNT(1)                                    
007530         MOVE WRK-REMAIN-AMT TO WRK-MATCH-AMT                             
007540     ELSE                                                                 
007550         MOVE BID-AMOUNT(1) TO WRK-MATCH-AMT                              
007560     END-IF                                                               
007570     MOVE BID-ORD-ID(1)  TO WRK-TRADE-BUY-ID                              
007580     MOVE ORD-ID         TO WRK-TRADE-SELL-ID                             
007590     MOVE BID-PRICE(1)   TO WRK-TRADE-PRICE                               
007600     MOVE WRK-MATCH-AMT  TO WRK-TRADE-AMOUNT                              
007610     PERFORM 2190-WRITE-TRADE                                             
007620     SUBTRACT WRK-MATCH-AMT FROM WRK-REMAIN-AMT                           
007630     SUBTRACT WRK-MATCH-AMT FROM BID-AMOUNT(1)                            
007640     IF BID-AMOUNT(1) = 0                                                 
007650         PERFORM 2260-REMOVE-BEST-BID THRU 2269-REMOVE-BID-EXIT           
007660     END-IF.                                                              
007670                                                                          
007680*-----------------------------------------------------------------RH041487
007690*    M8 - EXACT DECIMAL TRADE VALUE, NO ROUNDING.  ALSO WHERE     RH041487
007700*    STEP 6 (RUN TOTALS) ACCUMULATES, RATHER THAN A SEPARATE      RH041487
007710*    TOTALS PARAGRAPH - ONE WRITE, ONE PLACE TO KEEP THEM IN STEP.RH041487
007720*-----------------------------------------------------------------RH041487
007730*    STEP 6 - ONE WRITE PER FILL, EVEN WHEN ONE INCOMING ORDER    RH041487
007740*    SWEEPS THROUGH SEVERAL RESTING LEVELS; 2110S LOOP CALLS      RH041487
007750*    THIS PARAGRAPH ONCE PER LEVEL CONSUMED.                      RH041487
007760 2190-WRITE-TRADE.                                                        
007770     MOVE WRK-TRADE-BUY-ID  TO TRD-BUY-ORDER-ID                           
007780     MOVE WRK-TRADE-SELL-ID TO TRD-SELL-ORDER-ID                          
007790     MOVE INSTR-CODE        TO TRD-INSTR-CODE                             
007800     MOVE WRK-TRADE-PRICE   TO TRD-PRICE                                  
007810     MOVE WRK-TRADE-AMOUNT  TO TRD-AMOUNT                                 
007820     MOVE ORD-TIMESTAMP     TO TRD-TIMESTAMP                              
007830     WRITE TRADE-REC                                                      
007840     IF TRACE-MODE-ON                                                     
007850         DISPLAY "BOOKMTCH - TRADE DUMP " TRR-RAW                         
007860     END-IF                                                               
007870     ADD 1 TO TRADES-WRITTEN-CT                                           
007880     ADD WRK-TRADE-AMOUNT TO TOTAL-TRADED-QTY                             
007890     COMPUTE WRK-TRADE-VALUE = WRK-TRADE-PRICE * WRK-TRADE-AMOUNT         
007900     ADD WRK-TRADE-VALUE TO TOTAL-TRADED-VALUE.                           
007910                                                                          
007920*-----------------------------------------------------------------DCO11159
007930*    REMOVE A FULLY-FILLED BEST ORDER - SHIFT THE REST UP ONE.    RH041487
007940*    RECODED UNDER CR-1856 AS AN OLD-STYLE GO TO LOOP INSIDE A    DCO11159
007950*    PERFORM...THRU RANGE, REPLACING THE EARLIER PERFORM VARYING  DCO11159
007960*    OF A ONE-LINE SHIFT PARAGRAPH - SAME NET EFFECT, EVERY       DCO11159
007970*    ENTRY ABOVE THE REMOVED ONE MOVES DOWN ONE SLOT.             DCO11159
007980*-----------------------------------------------------------------DCO11159
007990*    BEFORE CR-1856 THIS PARAGRAPH SIMPLY DID                     DCO11159
008000*        PERFORM 2255-SHIFT-ASK-UP VARYING ASK-IX FROM 1 BY 1     DCO11159
008010*            UNTIL ASK-IX >= ASK-ENTRY-COUNT                      DCO11159
008020*    THE GO TO LOOP BELOW WALKS THE SAME RANGE OF SUBSCRIPTS IN   DCO11159
008030*    THE SAME ORDER AND STOPS ON THE SAME CONDITION - IT IS NOT   DCO11159
008040*    A BEHAVIOUR CHANGE, ONLY A RECODING OF THE CONTROL FLOW.     DCO11159
008050 2250-REMOVE-BEST-ASK.                                                    
008060     SET ASK-IX TO 1.                                                     
008070                                                                          
008080*    LOOPS ON ITSELF UNTIL THE SHIFT REACHES THE LAST OCCUPIED    DCO11159
008090*    ENTRY, THEN DROPS THROUGH TO THE COUNT DECREMENT BELOW.      DCO11159
008100 2255-SHIFT-ASK-UP.                                                       
008110     IF ASK-IX >= ASK-ENTRY-COUNT                                         
008120         GO TO 2259-REMOVE-ASK-EXIT                                       
008130     END-IF                                                               
008140     MOVE ASK-ENTRY(ASK-IX + 1) TO ASK-ENTRY(ASK-IX)                      
008150     SET ASK-IX UP BY 1                                                   
008160     GO TO 2255-SHIFT-ASK-UP.                                             
008170                                                                          
008180 2259-REMOVE-ASK-EXIT.                                                    
008190     SUBTRACT 1 FROM ASK-ENTRY-COUNT.                                     
008200                                                                          
008210 2260-REMOVE-BEST-BID.                                                    
008220     SET BID-IX TO 1.                                                     
008230                                                                          
008240 2265-SHIFT-BID-UP.                                                       
008250     IF BID-IX >= BID-ENTRY-COUNT                                         
008260         GO TO 2269-REMOVE-BID-EXIT                                       
008270     END-IF                                                               
008280     MOVE BID-ENTRY(BID-IX + 1) TO BID-ENTRY(BID-IX)                      
008290     SET BID-IX UP BY 1                                                   
008300     GO TO 2265-SHIFT-BID-UP.                                             
008310                                                                          
008320 2269-REMOVE-BID-EXIT.                                                    
008330     SUBTRACT 1 FROM BID-ENTRY-COUNT.                                     
008340                                                                          
008350*-----------------------------------------------------------------RH041487
008360*    UNIT 2 STEP 5 / M6 - REST THE UNFILLED LIMIT REMAINDER.      RH041487
008370*    MARKET ORDERS NEVER REACH HERE - 2000 ONLY CALLS THIS FOR    RH041487
008380*    LIMIT-ORDER WITH WRK-REMAIN-AMT STILL POSITIVE.              RH041487
008390*-----------------------------------------------------------------RH041487
008400*    A BUY RESTS AS A BID, A SELL RESTS AS AN ASK - SIMPLE ENOUGH RH041487
008410*    THAT IT DID NOT NEED ITS OWN EVALUATE, JUST THE TWO-WAY IF   RH041487
008420*    BELOW.                                                       RH041487
008430 2500-REST-REMAINDER.                                                     
008440     IF BUY-ORDER                                                         
008450         PERFORM 2600-INSERT-BID                                          
008460     ELSE                                                                 
008470         PERFORM 2650-INSERT-ASK                                          
008480     END-IF.                                                              
008490                                                                          
008500*-----------------------------------------------------------------JPK03218
008510*    INSERT-BID - DESCENDING BY PRICE, FIFO WITHIN A PRICE        JPK03218
008520*    (PR-0460 - INSERT AFTER, NEVER BEFORE, EQUAL-PRICED ORDERS,  JPK03218
008530*    OR PRICE-TIME PRIORITY IS VIOLATED).  BID-SHIFT-IX IS A      JPK03218
008540*    SEPARATE INDEX FROM BID-IX SO THE DOWNWARD SHIFT NEVER LOSES JPK03218
008550*    THE INSERT POSITION BID-IX JUST FOUND.                       JPK03218
008560*-----------------------------------------------------------------JPK03218
008570*    FIND-THEN-SHIFT-THEN-STORE, THREE SEPARATE PARAGRAPHS BELOW  JPK03218
008580*    (2610/2620), EACH DOING ONE JOB - NOT COLLAPSED INTO ONE     JPK03218
008590*    PARAGRAPH SO EACH PIECE CAN BE PERFORMED ON ITS OWN UNTIL    JPK03218
008600*    CONDITION.                                                   JPK03218
008610 2600-INSERT-BID.                                                         
008620     SET BID-IX TO 1                                                      
008630     PERFORM 2610-FIND-BID-POSITION                                       
008640         UNTIL BID-IX > BID-ENTRY-COUNT                                   
008650            OR BID-PRICE(BID-IX) < ORD-PRICE                              
008660*    NOTHING TO SHIFT ON AN EMPTY BOOK - BID-IX IS ALREADY 1,     JPK03218
008670*    THE ONLY SLOT THERE IS.                                      JPK03218
008680     IF BID-ENTRY-COUNT > 0                                               
008690         PERFORM 2620-SHIFT-BID-DOWN                                      
008700             VARYING BID-SHIFT-IX FROM BID-ENTRY-COUNT BY -1              
008710             UNTIL BID-SHIFT-IX < BID-IX                                  
008720     END-IF                                                               
008730*    BID-IX NOW POINTS AT THE EMPTY SLOT THE SHIFT OPENED UP (OR  JPK03218
008740*    STILL SLOT 1 ON AN EMPTY BOOK) - WRK-REMAIN-AMT, NOT ORD-    JPK03218
008750*    AMOUNT, IS WHAT RESTS, SINCE PART OF THE ORDER MAY ALREADY   JPK03218
008760*    HAVE FILLED IN 2100 BEFORE THIS PARAGRAPH EVER RUNS.         JPK03218
008770     MOVE ORD-ID             TO BID-ORD-ID(BID-IX)                        
008780     MOVE ORD-COUNTERPART-ID TO BID-COUNTERPARTY(BID-IX)                  
008790     MOVE WRK-REMAIN-AMT     TO BID-AMOUNT(BID-IX)                        
008800     MOVE ORD-PRICE          TO BID-PRICE(BID-IX)                         
008810     MOVE ORD-TIMESTAMP      TO BID-TIMESTAMP(BID-IX)                     
008820     ADD 1 TO BID-ENTRY-COUNT.                                            
008830                                                                          
008840*    WALKS DOWN THE BOOK UNTIL IT FINDS AN ENTRY PRICED BELOW THE JPK03218
008850*    NEW BID - THAT IS WHERE THE NEW BID BELONGS.                 JPK03218
008860 2610-FIND-BID-POSITION.                                                  
008870     SET BID-IX UP BY 1.                                                  
008880                                                                          
008890*    OPENS UP THE SLOT BID-IX POINTS AT BY PUSHING EVERYTHING     JPK03218
008900*    FROM BID-IX TO BID-ENTRY-COUNT DOWN ONE, HIGHEST SUBSCRIPT   JPK03218
008910*    FIRST SO NOTHING IS OVERWRITTEN BEFORE IT IS COPIED.         JPK03218
008920 2620-SHIFT-BID-DOWN.                                                     
008930     MOVE BID-ENTRY(BID-SHIFT-IX) TO BID-ENTRY(BID-SHIFT-IX + 1).         
008940                                                                          
008950*-----------------------------------------------------------------JPK03218
008960*    INSERT-ASK - ASCENDING BY PRICE, FIFO WITHIN A PRICE.  SAME  JPK03218
008970*    SHAPE AS INSERT-BID ABOVE, MIRRORED FOR THE OTHER SIDE.      JPK03218
008980*-----------------------------------------------------------------JPK03218
008990*    MIRROR OF 2600 ABOVE.                                        JPK03218
009000 2650-INSERT-ASK.                                                         
009010     SET ASK-IX TO 1                                                      
009020     PERFORM 2660-FIND-ASK-POSITION                                       
009030         UNTIL ASK-IX > ASK-ENTRY-COUNT                                   
009040            OR ASK-PRICE(ASK-IX) > ORD-PRICE                              
009050     IF ASK-ENTRY-COUNT > 0                                               
009060         PERFORM 2670-SHIFT-ASK-DOWN                                      
009070             VARYING ASK-SHIFT-IX FROM ASK-ENTRY-COUNT BY -1              
009080             UNTIL ASK-SHIFT-IX < ASK-IX                                  
009090     END-IF                                                               
009100*    MIRROR OF THE 2600 COMMENT ABOVE - ASK-IX POINTS AT THE      JPK03218
009110*    NEWLY-OPENED SLOT.                                           JPK03218
009120     MOVE ORD-ID             TO ASK-ORD-ID(ASK-IX)                        
009130     MOVE ORD-COUNTERPART-ID TO ASK-COUNTERPARTY(ASK-IX)                  
009140     MOVE WRK-REMAIN-AMT     TO ASK-AMOUNT(ASK-IX)                        
009150     MOVE ORD-PRICE          TO ASK-PRICE(ASK-IX)                         
009160     MOVE ORD-TIMESTAMP      TO ASK-TIMESTAMP(ASK-IX)                     
009170     ADD 1 TO ASK-ENTRY-COUNT.                                            
009180                                                                          
009190*    MIRROR OF 2610 ABOVE, WALKS UP INSTEAD OF DOWN.              JPK03218
009200 2660-FIND-ASK-POSITION.                                                  
009210     SET ASK-IX UP BY 1.                                                  
009220                                                                          
009230*    MIRROR OF 2620 ABOVE FOR THE ASK SIDE.                       JPK03218
009240 2670-SHIFT-ASK-DOWN.                                                     
009250     MOVE ASK-ENTRY(ASK-SHIFT-IX) TO ASK-ENTRY(ASK-SHIFT-IX + 1).         
009260                                                                          
009270*-----------------------------------------------------------------MTD02093
009280*    UNIT 3 - DEPTH REPORT (RULES R1/R2).  SKIPS STRAIGHT TO THE  MTD02093
009290*    EMPTY-BOOK LINE IF NOTHING IS RESTING ON EITHER SIDE AT      MTD02093
009300*    END OF RUN.                                                  MTD02093
009310*-----------------------------------------------------------------MTD02093
009320*    TOP OF UNIT 3 - THE WHOLE REPORT IS WHATEVER IS LEFT RESTING MTD02093
009330*    ON THE BOOK AT END OF RUN, NOT A HISTORY OF WHAT TRADED -    MTD02093
009340*    THAT HISTORY IS IN TRADES-FILE, NOT THIS REPORT.             MTD02093
009350 3000-PRINT-DEPTH-REPORT.                                                 
009360     IF ASK-ENTRY-COUNT = 0 AND BID-ENTRY-COUNT = 0                       
009370         WRITE PRINT-LINE FROM EMPTY-BOOK-LINE                            
009380             AFTER ADVANCING 1 LINE                                       
009390     ELSE                                                                 
009400         PERFORM 3100-PRINT-ASK-LEVELS                                    
009410         PERFORM 3200-PRINT-BID-LEVELS                                    
009420     END-IF                                                               
009430     PERFORM 3900-PRINT-SUMMARY.                                          
009440                                                                          
009450*-----------------------------------------------------------------WJS10119
009460*    ASK LEVELS ARE COLLECTED BEST-FIRST (TABLE ORDER) THEN       WJS10119
009470*    PRINTED WORST-TO-BEST, HIGHEST PRICE AT THE TOP (PR-0801 -   WJS10119
009480*    THE ORIGINAL CODING PRINTED BEST-TO-WORST, BACKWARDS FROM    WJS10119
009490*    HOW THE DESK READS A LADDER).                                WJS10119
009500*-----------------------------------------------------------------WJS10119
009510*    IF THE ASK SIDE IS ENTIRELY EMPTY, LEAVE ASK-LEVEL-COUNT AT  MTD02093
009520*    ZERO AND SKIP BOTH PERFORMS BELOW - 3190 IS NEVER CALLED SO  MTD02093
009530*    NOTHING PRINTS FOR THIS SIDE.                                MTD02093
009540 3100-PRINT-ASK-LEVELS.                                                   
009550     MOVE 0 TO ASK-LEVEL-COUNT                                            
009560     IF ASK-ENTRY-COUNT > 0                                               
009570         SET ASK-IX TO 1                                                  
009580         PERFORM 3110-COLLECT-ONE-ASK-LEVEL                               
009590             UNTIL ASK-IX > ASK-ENTRY-COUNT                               
009600                OR ASK-LEVEL-COUNT >= RPT-DEPTH                           
009610*        WALK THE COLLECTED LEVELS BACKWARD (HIGH TO LOW INDEX)   WJS10119
009620*        SO THE WORST OF THE COLLECTED LEVELS PRINTS FIRST.       WJS10119
009630         PERFORM 3190-WRITE-ASK-LEVEL                                     
009640             VARYING ALV-IX FROM ASK-LEVEL-COUNT BY -1                    
009650             UNTIL ALV-IX < 1                                             
009660     END-IF.                                                              
009670                                                                          
009680*    R2 - AGGREGATE QTY AT EACH DISTINCT PRICE SEEN WHILE WALKING MTD02093
009690*    THE TABLE; STOPS COLLECTING ONCE RPT-DEPTH DISTINCT LEVELS   MTD02093
009700*    ARE FOUND (R1).                                              MTD02093
009710 3110-COLLECT-ONE-ASK-LEVEL.                                              
009720     ADD 1 TO ASK-LEVEL-COUNT                                             
009730     SET ALV-IX TO ASK-LEVEL-COUNT                                        
009740     MOVE ASK-PRICE(ASK-IX)  TO ALV-PRICE(ALV-IX)                         
009750     MOVE ASK-AMOUNT(ASK-IX) TO ALV-QTY(ALV-IX)                           
009760     SET ASK-IX UP BY 1                                                   
009770     PERFORM 3115-ACCUM-ASK-LEVEL                                         
009780         UNTIL ASK-IX > ASK-ENTRY-COUNT                                   
009790            OR ASK-PRICE(ASK-IX) NOT = ALV-PRICE(ALV-IX).                 
009800                                                                          
009810*    FOLDS IN EVERY SUBSEQUENT ENTRY AT THE SAME PRICE BEFORE     MTD02093
009820*    3110 MOVES ON TO THE NEXT DISTINCT PRICE.                    MTD02093
009830 3115-ACCUM-ASK-LEVEL.                                                    
009840     ADD ASK-AMOUNT(ASK-IX) TO ALV-QTY(ALV-IX)                            
009850     SET ASK-IX UP BY 1.                                                  
009860                                                                          
009870*    ONE PRINT LINE PER DISTINCT PRICE LEVEL COLLECTED ABOVE.     MTD02093
009880 3190-WRITE-ASK-LEVEL.                                                    
009890     MOVE "ASK" TO PRN-SIDE                                               
009900     MOVE ALV-PRICE(ALV-IX) TO PRN-PRICE                                  
009910     MOVE ALV-QTY(ALV-IX)   TO PRN-QTY                                    
009920     WRITE PRINT-LINE FROM DEPTH-DETAIL-LINE                              
009930         AFTER ADVANCING 1 LINE.                                          
009940                                                                          
009950*-----------------------------------------------------------------WJS10119
009960*    BID LEVELS ARE ALREADY BEST (HIGHEST) FIRST IN TABLE ORDER - WJS10119
009970*    NO REVERSAL NEEDED TO PRINT HIGHEST-TO-LOWEST, UNLIKE THE    WJS10119
009980*    ASK SIDE ABOVE.                                              WJS10119
009990*-----------------------------------------------------------------WJS10119
010000*    MIRROR OF 3100 ABOVE FOR THE BID SIDE - NO REVERSAL PASS     WJS10119
010010*    NEEDED HERE, SEE THE BANNER ABOVE 3200.                      WJS10119
010020 3200-PRINT-BID-LEVELS.                                                   
010030     MOVE 0 TO BID-LEVEL-COUNT                                            
010040     IF BID-ENTRY-COUNT > 0                                               
010050         SET BID-IX TO 1                                                  
010060         PERFORM 3210-COLLECT-ONE-BID-LEVEL                               
010070             UNTIL BID-IX > BID-ENTRY-COUNT                               
010080                OR BID-LEVEL-COUNT >= RPT-DEPTH                           
010090         PERFORM 3290-WRITE-BID-LEVEL                                     
010100             VARYING BLV-IX FROM 1 BY 1                                   
010110             UNTIL BLV-IX > BID-LEVEL-COUNT                               
010120     END-IF.                                                              
010130                                                                          
010140 3210-COLLECT-ONE-BID-LEVEL.                                              
010150     ADD 1 TO BID-LEVEL-COUNT                                             
010160     SET BLV-IX TO BID-LEVEL-COUNT                                        
010170     MOVE BID-PRICE(BID-IX)  TO BLV-PRICE(BLV-IX)                         
010180     MOVE BID-AMOUNT(BID-IX) TO BLV-QTY(BLV-IX)                           
010190     SET BID-IX UP BY 1                                                   
010200     PERFORM 3215-ACCUM-BID-LEVEL                                         
010210         UNTIL BID-IX > BID-ENTRY-COUNT                                   
010220            OR BID-PRICE(BID-IX) NOT = BLV-PRICE(BLV-IX).                 
010230                                                                          
010240*    MIRROR OF 3115 ABOVE FOR THE BID SIDE.                       MTD02093
010250 3215-ACCUM-BID-LEVEL.                                                    
010260     ADD BID-AMOUNT(BID-IX) TO BLV-QTY(BLV-IX)                            
010270     SET BID-IX UP BY 1.                                                  
010280                                                                          
010290*    BID LEVELS PRINT IN COLLECTION ORDER (NO REVERSAL, UNLIKE    WJS10119
010300*    3190 ABOVE) SINCE THEY ARE ALREADY BEST-FIRST.               WJS10119
010310 3290-WRITE-BID-LEVEL.                                                    
010320     MOVE "BID" TO PRN-SIDE                                               
010330     MOVE BLV-PRICE(BLV-IX) TO PRN-PRICE                                  
010340     MOVE BLV-QTY(BLV-IX)   TO PRN-QTY                                    
010350     WRITE PRINT-LINE FROM DEPTH-DETAIL-LINE                              
010360         AFTER ADVANCING 1 LINE.                                          
010370                                                                          
010380*-----------------------------------------------------------------MTD02093
010390*    UNIT 3 STEP 4 - RUN TOTALS, BEST BID/ASK/MIDPRICE.  BEST     MTD02093
010400*    BID/ASK/MIDPRICE ONLY PRINT WHEN BOTH SIDES HAVE SOMETHING   MTD02093
010410*    RESTING - A MIDPRICE WITH ONLY ONE SIDE POPULATED IS NOT A   MTD02093
010420*    REAL MIDPRICE (RISK DESK REQUEST, CR-1505).                  MTD02093
010430*-----------------------------------------------------------------MTD02093
010440*    UNIT 3 STEP 4 - ONE BLANK LINE SEPARATES THE LADDER FROM THE MTD02093
010450*    TOTALS BLOCK, THEN EACH FIGURE GETS ITS OWN LINE IN A FIXED  MTD02093
010460*    ORDER SO A DOWNSTREAM SCRAPE OF THIS REPORT CAN RELY ON LINE MTD02093
010470*    POSITION RATHER THAN PARSING LABELS.                         MTD02093
010480 3900-PRINT-SUMMARY.                                                      
010490     WRITE PRINT-LINE FROM SPACES AFTER ADVANCING 1 LINE                  
010500     MOVE ORDERS-READ-CT     TO PRN-ORDERS-READ                           
010510     WRITE PRINT-LINE FROM SUMMARY-READ-LINE                              
010520         AFTER ADVANCING 1 LINE                                           
010530     MOVE ORDERS-REJECTED-CT TO PRN-ORDERS-REJECTED                       
010540     WRITE PRINT-LINE FROM SUMMARY-REJECTED-LINE                          
010550         AFTER ADVANCING 1 LINE                                           
010560     MOVE TRADES-WRITTEN-CT  TO PRN-TRADES-WRITTEN                        
010570     WRITE PRINT-LINE FROM SUMMARY-TRADES-LINE                            
010580         AFTER ADVANCING 1 LINE                                           
010590     MOVE TOTAL-TRADED-QTY   TO PRN-TOTAL-QTY                             
010600     WRITE PRINT-LINE FROM SUMMARY-QTY-LINE AFTER ADVANCING 1 LINE        
010610     MOVE TOTAL-TRADED-VALUE TO PRN-TOTAL-VALUE                           
010620     WRITE PRINT-LINE FROM SUMMARY-VALUE-LINE                             
010630         AFTER ADVANCING 1 LINE                                           
010640     IF BID-ENTRY-COUNT > 0 AND ASK-ENTRY-COUNT > 0                       
010650         MOVE BID-PRICE(1) TO PRN-BEST-BID                                
010660         WRITE PRINT-LINE FROM SUMMARY-BEST-BID-LINE                      
010670             AFTER ADVANCING 1 LINE                                       
010680         MOVE ASK-PRICE(1) TO PRN-BEST-ASK                                
010690         WRITE PRINT-LINE FROM SUMMARY-BEST-ASK-LINE                      
010700             AFTER ADVANCING 1 LINE                                       
010710*        WRK-MIDPRICE-RAW IS A PLAIN AVERAGE OF THE TWO BEST      MTD02093
010720*        PRICES - NOT A WEIGHTED OR SIZE-ADJUSTED MID, JUST WHAT  MTD02093
010730*        THE RISK DESK ASKED FOR.                                 MTD02093
010740         COMPUTE WRK-MIDPRICE-RAW =                                       
010750             (BID-PRICE(1) + ASK-PRICE(1)) / 2                            
010760         MOVE WRK-MIDPRICE-RAW TO PRN-MIDPRICE                            
010770         WRITE PRINT-LINE FROM SUMMARY-MID-LINE                           
010780             AFTER ADVANCING 1 LINE                                       
010790     END-IF.                                                              
