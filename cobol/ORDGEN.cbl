000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID. ORDGEN.                                                      
000120 AUTHOR. R A HALVORSEN.                                                   
000130 INSTALLATION. GREENFIELD TRUST CO - SECURITIES OPERATIONS.               
000140 DATE-WRITTEN. 03/11/87.                                                  
000150 DATE-COMPILED.                                                           
000160 SECURITY.  COMPANY CONFIDENTIAL - SECURITIES OPERATIONS USE ONLY.        
000170******************************************************************        
000180*  PROGRAM......  ORDGEN                                                  
000190*  SYSTEM.......  MKTSIM - MARKET SIMULATION BATCH                        
000200*  FUNCTION.....  BUILDS THE SYNTHETIC ORDER FILE (ORDERS-FILE)   RH038711
000210*                 USED TO DRIVE THE OVERNIGHT BOOK-MATCHING RUN.  RH038711
000220*                 ONE TRADEABLE INSTRUMENT PER RUN.  ORDERS ARE   RH038711
000230*                 DRAWN FROM A SEEDED PSEUDO-RANDOM STREAM SO A   RH038711
000240*                 RUN CAN BE REPRODUCED FOR TESTING (SEE GEN-SEED RH038711
000250*                 BELOW).                                         RH038711
000260*-----------------------------------------------------------------        
000270*  CHANGE LOG                                                             
000280*-----------------------------------------------------------------        
000290*  03/11/87  RAH  CR-1102  ORIGINAL CODING.                       RH038711
000300*  07/22/87  RAH  CR-1102  ADDED LIMIT/MARKET TYPE OVERRIDE PARM. RH072287
000310*  11/03/88  RAH  CR-1190  CORRECTED HALF-SPREAD SCALING.         RH110388
000320*  02/14/89  JPK  PR-0447  TICK ROUNDING WAS TRUNCATING, NOT      JPK02148
000330*                 ROUNDING HALF AWAY FROM ZERO.  FIXED.           JPK02148
000340*  09/06/90  JPK  CR-1344  RAISED MAX RESTING TABLE SIZE AS PART  JPK09069
000350*                 OF THE LARGER SIMULATION RUNS REQUESTED BY      JPK09069
000360*                 RISK MODELLING.                                 JPK09069
000370*  05/30/91  MTD  PR-0552  SEED OF ZERO PRODUCED A DEGENERATE     MTD05309
000380*                 STREAM - SEED IS NOW FORCED ODD AT INIT.        MTD05309
000390*  01/18/93  MTD  CR-1501  ADDED GEN-LIMIT-RATIO OVERRIDE SUPPORT MTD01189
000400*                 FOR THE ALL-MARKET AND ALL-LIMIT TEST DECKS.    MTD01189
000410*  08/09/94  MTD  PR-0681  COUNTERPART ID RANGE WAS 1000-1099,    MTD08099
000420*                 SHOULD BE 1000-1010 PER RISK DESK SPEC.  FIXED. MTD08099
000430*  04/02/96  WJS  CR-1688  RE-WORKED EXPONENTIAL AMOUNT DRAW TO   WJS04029
000440*                 AVOID THE OLD LOOKUP-TABLE METHOD - NOW USES    WJS04029
000450*                 THE POWER-SERIES APPROXIMATION BELOW.           WJS04029
000460*  10/11/97  WJS  PR-0799  INTER-ARRIVAL COULD GO NEGATIVE ON A   WJS10119
000470*                 LOW ARRIVAL RATE PARM - CLAMPED AT ZERO.        WJS10119
000480*  12/03/98  WJS  Y2K-0092 ORD-TIMESTAMP AND THE BATCH CLOCK ARE  WJS12039
000490*                 ALREADY FULL 4-DIGIT YEAR (9(14) YYYYMMDDHHMMSS)WJS12039
000500*                 - NO WINDOWING LOGIC REQUIRED.  REVIEWED AND    WJS12039
000510*                 SIGNED OFF FOR Y2K UNDER PROJECT 2000 AUDIT.    WJS12039
000520*  06/21/99  DCO  CR-1802  RUN NOW ACCEPTS N-ORDERS AND THE BATCH DCO06219
000530*                 START TIME FROM SYS-IN INSTEAD OF A RECOMPILE.  DCO06219
000540*  09/14/99  DCO  CR-1847  ADDED UPSI-0 TRACE SWITCH SO OPS       DCO09149
000550*                 CAN DUMP THE RUN PARAMETERS AND ORDER-ID        DCO09149
000560*                 SPLIT WITHOUT A RECOMPILE.                      DCO09149
000570*  11/02/99  DCO  PR-0843  1100-DRAW-COUNTERPART WAS ROUNDING     DCO11029
000580*                 INSTEAD OF TRUNCATING - WIDENED THE             DCO11029
000590*                 1000 AND 1010 BUCKETS AGAINST THE OTHER NINE.   DCO11029
000600*                 COMMENT SAID TRUNCATE ALL ALONG - CODE NOW FITS.DCO11029
000610*  11/02/99  DCO  PR-0844  ORDER-ID-WORK/ORDER-ID-PARTS RECODED ASDCO11029
000620*                 LEVEL-77 STANDALONE ITEMS PER SHOP STANDARD -   DCO11029
000630*                 THEY WERE NEVER PART OF A RECORD, JUST A PAIR OFDCO11029
000640*                 SCALAR WORK FIELDS.                             DCO11029
000650*  11/15/99  DCO  CR-1855  CLOCK CARRY (1650-NORMALISE-CLOCK) AND DCO11159
000660*                 THE SYS-IN READ (0050-READ-SYS-IN) RECODED WITH DCO11159
000670*                 PERFORM...THRU RANGES AND GO TO EXITS, MATCHING DCO11159
000680*                 THE OLDER CONTROL STYLE USED ELSEWHERE IN THE   DCO11159
000690*                 SHOP BATCH SUITE.                               DCO11159
000700*  01/18/00  WJS  Y2K-0094 POST-ROLLOVER REVIEW - FIRST LIVE RUN  WJS01180
000710*                 OF 2000 CONFIRMED ORD-TIMESTAMP AND THE BATCH   WJS01180
000720*                 CLOCK BOTH ROLLED TO 20000118 CLEAN - NO        WJS01180
000730*                 FOLLOW-UP REQUIRED.                             WJS01180
000740*  02/22/00  MTD  CR-1909  GPD-RAW (GEN-PARAMETERS-DUMP) REDEFINEDMTD02220
000750*                 ONLY 39 OF THE 47 BYTES IN GEN-PARAMETERS -     MTD02220
000760*                 GEN-N-ORDERS AND GEN-STATIC-TYPE WERE DROPPED   MTD02220
000770*                 FROM THE UPSI-0 TRACE DUMP.  WIDENED GPD-RAW TO MTD02220
000780*                 PIC X(47).                                      MTD02220
000790******************************************************************        
000800 ENVIRONMENT DIVISION.                                                    
000810 CONFIGURATION SECTION.                                                   
000820 SOURCE-COMPUTER.  IBM-4381.                                              
000830 OBJECT-COMPUTER.  IBM-4381.                                              
000840 SPECIAL-NAMES.                                                           
000850     C01 IS TOP-OF-FORM                                                   
000860     CLASS NUMERIC-U IS "0" THRU "9"                                      
000870     UPSI-0 ON STATUS IS TRACE-MODE-ON                                    
000880            OFF STATUS IS TRACE-MODE-OFF.                                 
000890 INPUT-OUTPUT SECTION.                                                    
000900 FILE-CONTROL.                                                            
000910     SELECT ORDERS-FILE ASSIGN TO ORDRSOUT                                
000920            ORGANIZATION IS LINE SEQUENTIAL.                              
000930                                                                          
000940     SELECT SYS-IN-FILE  ASSIGN TO SYSIN                                  
000950            ORGANIZATION IS LINE SEQUENTIAL.                              
000960                                                                          
000970 DATA DIVISION.                                                           
000980 FILE SECTION.                                                            
000990*-----------------------------------------------------------------RH038711
001000*    ORDERS-FILE - ONE RECORD PER SYNTHETIC ORDER, WRITTEN IN     RH038711
001010*    TIMESTAMP (GENERATION) SEQUENCE.  SAME 55-BYTE LAYOUT IS     RH038711
001020*    RE-CODED IN BOOKMTCH WHICH READS THIS FILE BACK.             RH038711
001030*-----------------------------------------------------------------RH038711
001040 FD  ORDERS-FILE.                                                         
001050 01  ORDER-REC.                                                           
001060     88  END-OF-ORDERS-FILE      VALUE HIGH-VALUES.                       
001070     02  ORD-ID                  PIC 9(9).                                
001080     02  ORD-COUNTERPART-ID      PIC 9(4).                                
001090     02  ORD-INSTR-CODE          PIC X(8).                                
001100     02  ORD-TYPE                PIC X(1).                                
001110         88  LIMIT-ORDER         VALUE "L".                               
001120         88  MARKET-ORDER        VALUE "M".                               
001130     02  ORD-SIDE                PIC X(1).                                
001140         88  BUY-ORDER           VALUE "B".                               
001150         88  SELL-ORDER          VALUE "S".                               
001160     02  ORD-AMOUNT              PIC 9(7).                                
001170     02  ORD-PRICE               PIC 9(7)V99.                             
001180     02  ORD-TIMESTAMP           PIC 9(14).                               
001190     02  FILLER                  PIC X(2).                                
001200                                                                          
001210*-----------------------------------------------------------------DCO06219
001220*    SYS-IN-FILE - ONE CARD-IMAGE RUN-PARAMETER RECORD.  LEFT     DCO06219
001230*    BLANK (LOW-VOLUME DEFAULT DECK) ON MOST OVERNIGHT RUNS -     DCO06219
001240*    OPERATOR SUPPLIES IT ONLY FOR SPECIAL TEST DECKS.            DCO06219
001250*-----------------------------------------------------------------DCO06219
001260 FD  SYS-IN-FILE.                                                         
001270 01  SYS-IN-REC                  PIC X(80).                               
001280                                                                          
001290 WORKING-STORAGE SECTION.                                                 
001300*-----------------------------------------------------------------RH038711
001310*    INSTRUMENT - THE SINGLE TRADEABLE INSTRUMENT FOR THIS RUN.   RH038711
001320*    CONSTANT FOR THE LIFE OF THE RUN - NOT A FILE.               RH038711
001330*-----------------------------------------------------------------RH038711
001340 01  INSTRUMENT-DETAILS.                                                  
001350     02  INSTR-CODE              PIC X(8)  VALUE "GTCXM001".              
001360     02  INSTR-NAME              PIC X(30) VALUE                          
001370         "GREENFIELD MODEL PORTFOLIO UN".                                 
001380     02  INSTR-ACTIVE            PIC X(1)  VALUE "Y".                     
001390         88  INSTR-IS-ACTIVE     VALUE "Y".                               
001400     02  INSTR-TICK              PIC 9(1)V99 VALUE 0.01.                  
001410     02  FILLER                  PIC X(4).                                
001420                                                                          
001430*-----------------------------------------------------------------DCO06219
001440*    GEN-PARAMETERS - RUN PARAMETERS FOR THE ORDER DRAW.  VALUES  DCO06219
001450*    BELOW ARE THE STANDARD OVERNIGHT DEFAULTS; SYS-IN-FILE MAY   DCO06219
001460*    OVERRIDE SOME OF THEM (SEE 0050-READ-SYS-IN).                DCO06219
001470*-----------------------------------------------------------------DCO06219
001480 01  GEN-PARAMETERS.                                                      
001490     02  GEN-ARRIVALS-RATE       PIC 9(3)V99 VALUE 2.00.                  
001500     02  GEN-BUY-RATIO           PIC V99     VALUE .50.                   
001510     02  GEN-LIMIT-RATIO         PIC V99     VALUE .70.                   
001520     02  GEN-MAX-AMOUNT          PIC 9(7)    VALUE 0010000.               
001530     02  GEN-MAX-HALFSPREAD      PIC 9(3)V99 VALUE 001.00.                
001540     02  GEN-MIDPRICE            PIC 9(7)V99 VALUE 0000100.00.            
001550     02  GEN-SEED                PIC 9(9)    VALUE 000042749.             
001560     02  GEN-N-ORDERS            PIC 9(7)    VALUE 0001000.               
001570     02  GEN-STATIC-TYPE         PIC X(1)    VALUE SPACE.                 
001580         88  GEN-TYPE-NOT-FORCED VALUE SPACE.                             
001590                                                                          
001600 01  GEN-PARAMETERS-DUMP REDEFINES GEN-PARAMETERS.                        
001610     02  GPD-RAW                 PIC X(47).                               
001620                                                                          
001630*-----------------------------------------------------------------RH038711
001640*    BATCH CLOCK - ADVANCED AFTER EACH ORDER BY THE DRAWN         RH038711
001650*    INTER-ARRIVAL TIME.  SPLIT VIEW USED ONLY TO ECHO THE        RH038711
001660*    BATCH START TIME TO THE OPERATOR CONSOLE AT 0000-BEGIN.      RH038711
001670*-----------------------------------------------------------------RH038711
001680 01  BATCH-CLOCK.                                                         
001690     02  CURRENT-TIMESTAMP        PIC 9(14) VALUE 19870311090000.         
001700                                                                          
001710 01  BATCH-CLOCK-PARTS REDEFINES BATCH-CLOCK.                             
001720     02  CLK-YYYY                 PIC 9(4).                               
001730     02  CLK-MM                   PIC 9(2).                               
001740     02  CLK-DD                   PIC 9(2).                               
001750     02  CLK-HH                   PIC 9(2).                               
001760     02  CLK-MI                   PIC 9(2).                               
001770     02  CLK-SS                   PIC 9(2).                               
001780                                                                          
001790*-----------------------------------------------------------------DCO11029
001800*    ORDER-ID-WORK - NEXT SEQUENCE NUMBER ASSIGNED TO AN ORDER.   DCO06219
001810*    SPLIT VIEW LETS THE DAILY BATCH DATE RIDE IN THE HIGH ORDER  DCO06219
001820*    SIX DIGITS FOR TRACE PURPOSES - NOT USED FOR MATCHING.  A    DCO06219
001830*    STAND-ALONE PAIR LIKE THIS ONE BELONGS AT LEVEL 77, NOT 01 - DCO11029
001840*    NEITHER ITEM IS PART OF A LARGER RECORD (PR-0844).           DCO11029
001850*-----------------------------------------------------------------DCO11029
001860 77  ORDER-ID-WORK                PIC 9(9) VALUE 0.                       
001870 77  ORDER-ID-PARTS REDEFINES ORDER-ID-WORK.                              
001880     02  OID-BATCH-DATE            PIC 9(6).                              
001890     02  OID-DAILY-SEQ             PIC 9(3).                              
001900                                                                          
001910*-----------------------------------------------------------------RH038711
001920*    RANDOM-STREAM - ONE SEEDED MULTIPLICATIVE CONGRUENTIAL       RH038711
001930*    GENERATOR (PARK-MILLER "MINIMAL STANDARD", MODULUS           RH038711
001940*    2**31-1) FEEDS EVERY DRAW BELOW SO A RUN REPEATS EXACTLY     RH038711
001950*    GIVEN THE SAME GEN-SEED.  NO VENDOR RANDOM-NUMBER CALL IS    RH038711
001960*    USED SO THE STREAM IS THE SAME ACROSS ALL THREE SHOP         RH038711
001970*    MACHINES.                                                    RH038711
001980*-----------------------------------------------------------------RH038711
001990 01  RANDOM-STREAM.                                                       
002000     02  RANDOM-SEED              PIC S9(10) COMP.                        
002010     02  RANDOM-PRODUCT           PIC S9(18) COMP.                        
002020     02  RANDOM-QUOTIENT          PIC S9(18) COMP.                        
002030     02  RANDOM-MODULUS         PIC S9(10) COMP VALUE +2147483647.        
002040     02  RANDOM-MULTIPLIER        PIC S9(10) COMP VALUE +16807.           
002050     02  DRAW-U                   PIC V9(9).                              
002060                                                                          
002070*-----------------------------------------------------------------WJS04029
002080*    WORK FIELDS FOR THE POWER-SERIES EXPONENTIAL APPROXIMATION.  WJS04029
002090*    -LN(1-U) IS APPROXIMATED BY ITS FIRST FIVE TAYLOR TERMS;     WJS04029
002100*    THE TAIL ERROR NEAR U=1 IS HARMLESS BECAUSE THE AMOUNT AND   WJS04029
002110*    INTER-ARRIVAL DRAWS ARE BOTH CLAMPED BELOW (SEE 1400 AND     WJS04029
002120*    1600).  NO FUNCTION LOG/EXP IS AVAILABLE ON THIS COMPILER.   WJS04029
002130*-----------------------------------------------------------------WJS04029
002140 01  EXP-DRAW-WORK.                                                       
002150     02  EXP-U2                   PIC 9(1)V9(9).                          
002160     02  EXP-U3                   PIC 9(1)V9(9).                          
002170     02  EXP-U4                   PIC 9(1)V9(9).                          
002180     02  EXP-U5                   PIC 9(1)V9(9).                          
002190     02  EXP-POLY                 PIC 9(1)V9(9).                          
002200     02  EXP-RAW                  PIC 9(7)V9(6).                          
002210     02  EXP-TRUNC                PIC 9(7).                               
002220     02  EXP-FRAC                 PIC 9(1)V9(6).                          
002230                                                                          
002240*-----------------------------------------------------------------RH038711
002250*    WORK FIELDS FOR ONE ORDER BEING BUILT.                       RH038711
002260*-----------------------------------------------------------------RH038711
002270 01  ORDER-WORK-AREA.                                                     
002280     02  WRK-SIDE-DRAW            PIC V9(9).                              
002290     02  WRK-TYPE-DRAW            PIC V9(9).                              
002300     02  WRK-AMOUNT               PIC 9(7).                               
002310     02  WRK-HALFSPREAD-RAW       PIC 9(7)V9(6).                          
002320     02  WRK-TICK-UNITS           PIC S9(9)V9(6).                         
002330     02  WRK-TICK-UNITS-INT       PIC S9(9).                              
002340     02  WRK-PRICE-RAW            PIC S9(7)V99.                           
002350     02  WRK-PRICE                PIC 9(7)V99.                            
002360                                                                          
002370 01  RUN-COUNTERS.                                                        
002380     02  ORDERS-WRITTEN-CT        PIC S9(7) COMP VALUE +0.                
002390     02  ORDERS-REQUESTED-CT      PIC S9(7) COMP VALUE +0.                
002400                                                                          
002410 PROCEDURE DIVISION.                                                      
002420*-----------------------------------------------------------------RH038711
002430 0000-BEGIN.                                                              
002440*    READ THE OPTIONAL PARAMETER CARD FIRST - IT MAY RAISE        DCO06219
002450*    GEN-N-ORDERS ABOVE THE COMPILED-IN DEFAULT (CR-1802).        DCO06219
002460     PERFORM 0050-READ-SYS-IN THRU 0055-NO-PARM-CARD              DCO11159
002470     MOVE GEN-N-ORDERS TO ORDERS-REQUESTED-CT                             
002480     DISPLAY "ORDGEN - BATCH START " CURRENT-TIMESTAMP                    
002490*    UPSI-0 ON LETS OPS ECHO THE WHOLE PARAMETER AREA WITHOUT A   DCO09149
002500*    RECOMPILE - SEE GPD-RAW ABOVE (CR-1847).                     DCO09149
002510     IF TRACE-MODE-ON                                                     
002520         DISPLAY "ORDGEN - PARM DUMP " GPD-RAW                            
002530     END-IF                                                               
002540     OPEN OUTPUT ORDERS-FILE                                              
002550     PERFORM 0100-INIT-RANDOM-STREAM                                      
002560*    ONE PASS OF 1000-GENERATE-ONE-ORDER PER REQUESTED ORDER -    RH038711
002570*    ORDER-ID-WORK DOUBLES AS THE LOOP COUNTER AND THE NEXT       RH038711
002580*    ORDER-ID (BOTH PURPOSES SHARE ONE LEVEL-77 FIELD).           DCO11029
002590     PERFORM 1000-GENERATE-ONE-ORDER                                      
002600         VARYING ORDER-ID-WORK FROM 1 BY 1                                
002610         UNTIL ORDER-ID-WORK > ORDERS-REQUESTED-CT                        
002620     CLOSE ORDERS-FILE                                                    
002630     DISPLAY "ORDGEN - ORDERS WRITTEN " ORDERS-WRITTEN-CT                 
002640     STOP RUN.                                                            
002650                                                                          
002660*-----------------------------------------------------------------DCO11159
002670*    READ-SYS-IN IS A NO-OP WHEN SYS-IN-FILE IS EMPTY (THE        DCO06219
002680*    NORMAL OVERNIGHT CASE) - GEN-PARAMETERS KEEP THEIR VALUE     DCO06219
002690*    CLAUSE DEFAULTS.  A SUPPLIED RECORD OVERRIDES N-ORDERS ONLY; DCO06219
002700*    FULL PARAMETER-CARD PARSING IS NOT YET WARRANTED.  THE READ  DCO06219
002710*    GOES TO 0055-NO-PARM-CARD ON AT END RATHER THAN FALLING      DCO11159
002720*    THROUGH A NOT-AT-END/AT-END IF, SO THE CLOSE AT 0055 ALWAYS  DCO11159
002730*    RUNS EXACTLY ONCE NO MATTER WHICH BRANCH OF THE READ FIRES   DCO11159
002740*    (CR-1855).                                                   DCO11159
002750*-----------------------------------------------------------------DCO11159
002760 0050-READ-SYS-IN.                                                        
002770     OPEN INPUT SYS-IN-FILE                                               
002780     READ SYS-IN-FILE                                                     
002790         AT END GO TO 0055-NO-PARM-CARD                                   
002800     END-READ                                                             
002810     IF SYS-IN-REC (1:7) IS NUMERIC-U                                     
002820         MOVE SYS-IN-REC (1:7) TO GEN-N-ORDERS                            
002830     END-IF.                                                              
002840                                                                          
002850*    FALL-THROUGH TARGET FOR THE AT-END GO TO ABOVE, AND ALSO     DCO11159
002860*    THE NEXT PARAGRAPH IN LINE WHEN THE CARD WAS PRESENT - THE   DCO11159
002870*    CLOSE BELONGS HERE EITHER WAY.                               DCO11159
002880 0055-NO-PARM-CARD.                                                       
002890     CLOSE SYS-IN-FILE.                                                   
002900                                                                          
002910*-----------------------------------------------------------------MTD05309
002920*    G4 - SEED THE STREAM.  A SEED OF ZERO IS DEGENERATE FOR A    MTD05309
002930*    MULTIPLICATIVE CONGRUENTIAL GENERATOR (IT NEVER LEAVES       MTD05309
002940*    ZERO) SO AN EVEN/ZERO SEED IS FORCED ODD.                    MTD05309
002950*-----------------------------------------------------------------MTD05309
002960 0100-INIT-RANDOM-STREAM.                                                 
002970     MOVE GEN-SEED TO RANDOM-SEED                                         
002980*    ZERO SEED - KICK IT TO 1 BEFORE THE ODD-CHECK BELOW.         MTD05309
002990     IF RANDOM-SEED = 0                                                   
003000         MOVE 1 TO RANDOM-SEED                                            
003010     END-IF                                                               
003020*    REMAINDER OF SEED / 2 IS ZERO ONLY WHEN SEED IS EVEN.        MTD05309
003030     DIVIDE RANDOM-SEED BY 2 GIVING RANDOM-QUOTIENT                       
003040         REMAINDER RANDOM-PRODUCT                                         
003050     IF RANDOM-PRODUCT = 0                                                
003060         ADD 1 TO RANDOM-SEED                                             
003070     END-IF.                                                              
003080                                                                          
003090*-----------------------------------------------------------------RH038711
003100*    ONE PASS OF THE GENERATOR - BATCH FLOW UNIT 1 STEP 3.        RH038711
003110*    ORD-ID IS SET FROM ORDER-ID-WORK (THE PERFORM VARYING LOOP   RH038711
003120*    COUNTER AT 0000-BEGIN) BEFORE ANY DRAW IS MADE SO THE DRAWS  RH038711
003130*    THEMSELVES NEVER TOUCH THE SEQUENCE FIELD.                   RH038711
003140*-----------------------------------------------------------------RH038711
003150 1000-GENERATE-ONE-ORDER.                                                 
003160     MOVE CURRENT-TIMESTAMP TO ORD-TIMESTAMP                              
003170     MOVE ORDER-ID-WORK TO ORD-ID                                         
003180     MOVE INSTR-CODE TO ORD-INSTR-CODE                                    
003190*    SIDE AND COUNTERPART ARE INDEPENDENT DRAWS - ORDER BELOW     RH038711
003200*    DOES NOT MATTER TO THE SPEC, ONLY TO REPRODUCING A GIVEN     RH038711
003210*    SEED EXACT STREAM CONSUMPTION.                               RH038711
003220     PERFORM 1100-DRAW-COUNTERPART                                        
003230     PERFORM 1200-DRAW-SIDE                                               
003240     PERFORM 1300-DRAW-TYPE                                               
003250     PERFORM 1400-DRAW-AMOUNT                                             
003260     MOVE WRK-AMOUNT TO ORD-AMOUNT                                        
003270*    MARKET ORDERS CARRY NO PRICE (SPEC ORDER RECORD LAYOUT).     RH038711
003280     IF LIMIT-ORDER                                                       
003290         PERFORM 1500-COMPUTE-LIMIT-PRICE                                 
003300         MOVE WRK-PRICE TO ORD-PRICE                                      
003310     ELSE                                                                 
003320         MOVE ZEROS TO ORD-PRICE                                          
003330     END-IF                                                               
003340     PERFORM 1900-WRITE-ORDER                                             
003350     PERFORM 1600-ADVANCE-CLOCK.                                          
003360                                                                          
003370*-----------------------------------------------------------------DCO11029
003380*    G5 - COUNTERPART ID UNIFORM IN 1000 THRU 1010 INCLUSIVE.     MTD08099
003390*    11 DISTINCT VALUES - DRAW U, SCALE BY 11, TRUNCATE, ADD 1000.MTD08099
003400*    NO ROUNDED CLAUSE BELOW - A COMPUTE WITHOUT ROUNDED TRUNCATESDCO11029
003410*    BY DEFAULT, WHICH IS WHAT GIVES ALL 11 BUCKETS THE SAME      DCO11029
003420*    WIDTH.  THE OLD ROUNDED VERSION MADE BUCKETS 1000 AND 1010   DCO11029
003430*    NARROWER THAN THE OTHER NINE (PR-0843) - THIS COMMENT USED   DCO11029
003440*    TO DESCRIBE TRUNCATION WHILE THE CODE ROUNDED; NOW BOTH      DCO11029
003450*    AGREE.                                                       DCO11029
003460*-----------------------------------------------------------------DCO11029
003470 1100-DRAW-COUNTERPART.                                                   
003480     PERFORM 9000-NEXT-UNIFORM                                            
003490     COMPUTE ORD-COUNTERPART-ID =                                         
003500         1000 + (DRAW-U * 11)                                             
003510*    CLAMP IS BELT-AND-SUSPENDERS - DRAW-U < 1 ALWAYS, SO THE     DCO11029
003520*    RAW RESULT CANNOT EXCEED 1010, BUT THE CLAMP COST NOTHING    DCO11029
003530*    AND PR-0681 WAS ABOUT EXACTLY THIS BOUNDARY.                 MTD08099
003540     IF ORD-COUNTERPART-ID > 1010                                         
003550         MOVE 1010 TO ORD-COUNTERPART-ID                                  
003560     END-IF.                                                              
003570                                                                          
003580*-----------------------------------------------------------------        
003590*    BUY IF U < GEN-BUY-RATIO, ELSE SELL.                         RH038711
003600*-----------------------------------------------------------------        
003610 1200-DRAW-SIDE.                                                          
003620     PERFORM 9000-NEXT-UNIFORM                                            
003630     MOVE DRAW-U TO WRK-SIDE-DRAW                                         
003640     IF WRK-SIDE-DRAW < GEN-BUY-RATIO                                     
003650         SET BUY-ORDER TO TRUE                                            
003660     ELSE                                                                 
003670         SET SELL-ORDER TO TRUE                                           
003680     END-IF.                                                              
003690                                                                          
003700*-----------------------------------------------------------------        
003710*    LIMIT IF U < GEN-LIMIT-RATIO, ELSE MARKET, UNLESS A STATIC   MTD01189
003720*    TYPE OVERRIDE WAS SUPPLIED (GEN-STATIC-TYPE NOT SPACE).      MTD01189
003730*-----------------------------------------------------------------        
003740 1300-DRAW-TYPE.                                                          
003750     IF GEN-TYPE-NOT-FORCED                                               
003760         PERFORM 9000-NEXT-UNIFORM                                        
003770         MOVE DRAW-U TO WRK-TYPE-DRAW                                     
003780         IF WRK-TYPE-DRAW < GEN-LIMIT-RATIO                               
003790             SET LIMIT-ORDER TO TRUE                                      
003800         ELSE                                                             
003810             SET MARKET-ORDER TO TRUE                                     
003820         END-IF                                                           
003830     ELSE                                                                 
003840*        TEST DECK OVERRIDE - NO DRAW IS CONSUMED HERE, WHICH     MTD01189
003850*        MATTERS IF THE TEST DECK ALSO WANTS A FIXED SEED TO      MTD01189
003860*        REPRODUCE THE SAME DOWNSTREAM DRAWS.                     MTD01189
003870         MOVE GEN-STATIC-TYPE TO ORD-TYPE                                 
003880     END-IF.                                                              
003890                                                                          
003900*-----------------------------------------------------------------        
003910*    G2 - AMOUNT: CEILING OF AN EXPONENTIAL DRAW WITH MEAN        WJS04029
003920*    GEN-MAX-AMOUNT / 5, CAPPED AT GEN-MAX-AMOUNT, MINIMUM 1.     WJS04029
003930*-----------------------------------------------------------------        
003940 1400-DRAW-AMOUNT.                                                        
003950     PERFORM 9000-NEXT-UNIFORM                                            
003960     PERFORM 9100-EXP-POLY-APPROX                                         
003970     COMPUTE EXP-RAW = (GEN-MAX-AMOUNT / 5) * EXP-POLY                    
003980     MOVE EXP-RAW TO EXP-TRUNC                                            
003990     COMPUTE EXP-FRAC = EXP-RAW - EXP-TRUNC                               
004000     MOVE EXP-TRUNC TO WRK-AMOUNT                                         
004010*    CEILING, NOT ROUND - ANY NON-ZERO FRACTION BUMPS THE WHOLE   WJS04029
004020*    UNITS UP BY ONE (G2 SAYS CEILING, NOT NEAREST).              WJS04029
004030     IF EXP-FRAC > 0                                                      
004040         ADD 1 TO WRK-AMOUNT                                              
004050     END-IF                                                               
004060     IF WRK-AMOUNT > GEN-MAX-AMOUNT                                       
004070         MOVE GEN-MAX-AMOUNT TO WRK-AMOUNT                                
004080     END-IF                                                               
004090     IF WRK-AMOUNT < 1                                                    
004100         MOVE 1 TO WRK-AMOUNT                                             
004110     END-IF.                                                              
004120                                                                          
004130*-----------------------------------------------------------------        
004140*    G1 - LIMIT PRICE.  OFFSET = U * (HALFSPREAD * AMOUNT /       RH110388
004150*    MAXAMOUNT).  OFFSET SUBTRACTED FOR A BUY, ADDED FOR A SELL,  RH110388
004160*    THEN THE RESULT IS ROUNDED TO THE NEAREST TICK, HALF AWAY    JPK02148
004170*    FROM ZERO (SEE PR-0447).                                     JPK02148
004180*-----------------------------------------------------------------        
004190 1500-COMPUTE-LIMIT-PRICE.                                                
004200     PERFORM 9000-NEXT-UNIFORM                                            
004210     COMPUTE WRK-HALFSPREAD-RAW =                                         
004220         DRAW-U * GEN-MAX-HALFSPREAD * WRK-AMOUNT / GEN-MAX-AMOUNT        
004230*    BUY LEANS PASSIVE (BELOW MID), SELL LEANS PASSIVE (ABOVE     RH110388
004240*    MID) - NEITHER SIDE CROSSES THE BOOK JUST BY BEING GENERATED.RH110388
004250     IF BUY-ORDER                                                         
004260         COMPUTE WRK-PRICE-RAW =                                          
004270             GEN-MIDPRICE - WRK-HALFSPREAD-RAW                            
004280     ELSE                                                                 
004290         COMPUTE WRK-PRICE-RAW =                                          
004300             GEN-MIDPRICE + WRK-HALFSPREAD-RAW                            
004310     END-IF                                                               
004320*    A BUY WITH A LARGE HALFSPREAD COULD IN THEORY DRIVE THE      RH110388
004330*    RAW PRICE NEGATIVE - CLAMP AT ZERO BEFORE TICK-ROUNDING.     RH110388
004340     IF WRK-PRICE-RAW < 0                                                 
004350         MOVE 0 TO WRK-PRICE-RAW                                          
004360     END-IF                                                               
004370*    ROUND TO THE NEAREST TICK, HALF AWAY FROM ZERO - PR-0447     JPK02148
004380*    FOUND THE OLD VERSION JUST TRUNCATED THE TICK COUNT.         JPK02148
004390     COMPUTE WRK-TICK-UNITS = WRK-PRICE-RAW / INSTR-TICK                  
004400     COMPUTE WRK-TICK-UNITS-INT = WRK-TICK-UNITS + .5                     
004410     COMPUTE WRK-PRICE ROUNDED = WRK-TICK-UNITS-INT * INSTR-TICK.         
004420                                                                          
004430*-----------------------------------------------------------------        
004440*    G3 - INTER-ARRIVAL: EXPONENTIAL WITH MEAN 1/GEN-ARRIVALS-RATEWJS10119
004450*    SECONDS, ROUNDED TO THE NEAREST WHOLE SECOND, CLAMPED AT     WJS10119
004460*    ZERO (PR-0799).  TIMESTAMPS STAY STRICTLY NON-DECREASING.    WJS10119
004470*-----------------------------------------------------------------        
004480 1600-ADVANCE-CLOCK.                                                      
004490     PERFORM 9000-NEXT-UNIFORM                                            
004500     PERFORM 9100-EXP-POLY-APPROX                                         
004510     COMPUTE EXP-RAW ROUNDED = (1 / GEN-ARRIVALS-RATE) * EXP-POLY         
004520     MOVE EXP-RAW TO EXP-TRUNC                                            
004530*    PR-0799 - A HIGH ARRIVALS-RATE PARM COULD ROUND THE DRAW     WJS10119
004540*    BELOW ZERO; AN ORDER TIMESTAMP MUST NEVER GO BACKWARDS.      WJS10119
004550     IF EXP-TRUNC < 0                                                     
004560         MOVE 0 TO EXP-TRUNC                                              
004570     END-IF                                                               
004580     ADD EXP-TRUNC TO CLK-SS                                              
004590     PERFORM 1650-NORMALISE-CLOCK.                                        
004600                                                                          
004610*-----------------------------------------------------------------DCO11159
004620*    CARRY SECONDS UP THROUGH MINUTES/HOURS/DAYS.  THE BOOK IS    RH038711
004630*    SIMULATED FOR A SINGLE INSTRUMENT OVER ONE SESSION SO A      RH038711
004640*    CALENDAR-DAY ROLL IS NOT EXPECTED IN PRACTICE, BUT THE       RH038711
004650*    CARRY IS CODED FOR SAFETY.  RECODED AS A PERFORM...THRU      DCO11159
004660*    RANGE OVER THE THREE CARRY PARAGRAPHS (CR-1855) - EACH ONE   DCO11159
004670*    NOW GUARDS ITSELF WITH AN IF SO FALLING THROUGH ALL THREE    DCO11159
004680*    ON EVERY PASS IS SAFE, AND THE OUTER UNTIL STOPS ONLY WHEN   DCO11159
004690*    ALL THREE FIELDS ARE BACK IN RANGE.                          DCO11159
004700*-----------------------------------------------------------------DCO11159
004710 1650-NORMALISE-CLOCK.                                                    
004720     PERFORM 1660-CARRY-SECONDS THRU 1680-CARRY-HOURS             DCO11159
004730         UNTIL CLK-SS < 60 AND CLK-MI < 60 AND CLK-HH < 24.       DCO11159
004740                                                                          
004750*    A SECONDS CARRY CAN NEVER EXCEED 60 IN ONE PASS BECAUSE      DCO11159
004760*    THE INTER-ARRIVAL DRAW AT 1600 IS ITSELF BOUNDED WELL UNDER  DCO11159
004770*    A MINUTE IN PRACTICE - THE IF STILL GUARDS THE GENERAL CASE. DCO11159
004780 1660-CARRY-SECONDS.                                                      
004790     IF CLK-SS NOT < 60                                                   
004800         SUBTRACT 60 FROM CLK-SS                                          
004810         ADD 1 TO CLK-MI                                                  
004820     END-IF.                                                              
004830                                                                          
004840 1670-CARRY-MINUTES.                                                      
004850     IF CLK-MI NOT < 60                                                   
004860         SUBTRACT 60 FROM CLK-MI                                          
004870         ADD 1 TO CLK-HH                                                  
004880     END-IF.                                                              
004890                                                                          
004900 1680-CARRY-HOURS.                                                        
004910     IF CLK-HH NOT < 24                                                   
004920         SUBTRACT 24 FROM CLK-HH                                          
004930         ADD 1 TO CLK-DD                                                  
004940     END-IF.                                                              
004950                                                                          
004960*-----------------------------------------------------------------        
004970*    WRITE-ORDER IS THE ONLY PLACE ORDER-ID-PARTS (THE LEVEL-77   DCO11029
004980*    REDEFINITION OF ORDER-ID-WORK) IS READ - PURELY A TRACE AID, DCO11029
004990*    NEVER USED FOR MATCHING (SEE THE FIELD BANNER ABOVE).        DCO06219
005000*-----------------------------------------------------------------        
005010 1900-WRITE-ORDER.                                                        
005020     WRITE ORDER-REC                                                      
005030     IF TRACE-MODE-ON                                                     
005040         DISPLAY "ORDGEN - ORDER-ID SPLIT " OID-BATCH-DATE "-"            
005050             OID-DAILY-SEQ                                                
005060     END-IF                                                               
005070     ADD 1 TO ORDERS-WRITTEN-CT.                                          
005080                                                                          
005090*-----------------------------------------------------------------RH038711
005100*    9000-NEXT-UNIFORM - ONE DRAW FROM THE LCG, SCALED TO [0,1).  RH038711
005110*    PARK-MILLER MINIMAL STANDARD: SEED = (16807 * SEED) MOD      RH038711
005120*    (2**31 - 1).  EVERY DRAW PARAGRAPH ABOVE ROUTES THROUGH      RH038711
005130*    HERE SO THE WHOLE RUN RIDES ONE STREAM (G4).                 RH038711
005140*-----------------------------------------------------------------RH038711
005150 9000-NEXT-UNIFORM.                                                       
005160     COMPUTE RANDOM-PRODUCT = RANDOM-MULTIPLIER * RANDOM-SEED             
005170     DIVIDE RANDOM-PRODUCT BY RANDOM-MODULUS                              
005180         GIVING RANDOM-QUOTIENT REMAINDER RANDOM-SEED                     
005190     COMPUTE DRAW-U = RANDOM-SEED / RANDOM-MODULUS.                       
005200                                                                          
005210*-----------------------------------------------------------------WJS04029
005220*    9100-EXP-POLY-APPROX - FIVE-TERM TAYLOR APPROXIMATION OF     WJS04029
005230*    -LN(1-U), USED AS THE EXPONENTIAL-DRAW MULTIPLIER.  GOOD     WJS04029
005240*    ENOUGH ACROSS THE U RANGES THIS RUN ACTUALLY DRAWS - SEE     WJS04029
005250*    THE BANNER AT EXP-DRAW-WORK FOR WHY THE TAIL ERROR NEAR      WJS04029
005260*    U=1 DOES NOT MATTER HERE.                                    WJS04029
005270*-----------------------------------------------------------------WJS04029
005280 9100-EXP-POLY-APPROX.                                                    
005290     COMPUTE EXP-U2 = DRAW-U * DRAW-U                                     
005300     COMPUTE EXP-U3 = EXP-U2 * DRAW-U                                     
005310     COMPUTE EXP-U4 = EXP-U3 * DRAW-U                                     
005320     COMPUTE EXP-U5 = EXP-U4 * DRAW-U                                     
005330     COMPUTE EXP-POLY =                                                   
005340         DRAW-U + (EXP-U2 / 2) + (EXP-U3 / 3)                             
005350               + (EXP-U4 / 4) + (EXP-U5 / 5).                             
